000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : ARRSFO1                                          *
000600* TIPO        : LAYOUT DE TRABAJO (WORKING-STORAGE)              *
000700*             DESCRIPCION: DETALLE COMPLETO DE UNA OPORTUNIDAD   *
000800*             DE ARBITRAJE DE FONDEO (COPY AROPFO1 REPLACING,    *
000900*             PUES 01 NO PUEDE IR SUBORDINADO A 05) Y LOS        *
001000*             DATOS DE POSICION, MARGEN Y GANANCIA POR FONDEO.   *
001100*             USADO EN: ARBFOND1                                 *
001200******************************************************************
001300 01  REG-ARRSFO.
001400     05  AFR-POSICION-USDT         PIC S9(09)V9(02).
001500     05  AFR-APALANCAMIENTO        PIC 9(02)V9(01).
001600     05  AFR-HORAS-POSESION        PIC 9(05).
001700     05  AFR-REQ-MARGEN            PIC S9(09)V9(02).
001800     05  AFR-GANANCIA-POR-FONDEO   PIC S9(09)V9(04).
001900     05  AFR-CONTEO-FONDEOS        PIC 9(05).
002000     05  AFR-GANANCIA-TOTAL        PIC S9(09)V9(04).
002100     05  AFR-PCT-GANANCIA          PIC S9(07)V9(04).
002200     05  FILLER                    PIC X(04).
002300 COPY AROPFO1 REPLACING REG-AROPFO BY AFR-OPORTUNIDAD-DET
002400                        AFO-       BY AFR-.
