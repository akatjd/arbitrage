000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : ARFOND1                                          *
000600* TIPO        : LAYOUT DE ARCHIVO SECUENCIAL                     *
000700*             DESCRIPCION: TASA DE FONDEO Y PRECIO DE MARCA POR  *
000800*             DE CAMBIO Y SIMBOLO, ARCHIVO ARFONDS               *
000900*             USADO EN: ARBFOND1, ARBSCAN1                       *
001000******************************************************************
001100 01  REG-ARFOND.
001200     05  ATF-CASA                  PIC X(12).
001300     05  ATF-SIMBOLO               PIC X(12).
001400     05  ATF-TASA-FONDEO           PIC S9(01)V9(08).
001500     05  ATF-INTERVALO-HORAS       PIC 9(02).
001600     05  ATF-PRECIO-MARCA          PIC S9(07)V9(07).
001700     05  ATF-FECHA-HORA            PIC X(14).
001800     05  FILLER                    PIC X(03).
