000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : ARTICK1                                          *
000600* TIPO        : LAYOUT DE ARCHIVO SECUENCIAL                     *
000700*             DESCRIPCION: COTIZACION SPOT (COMPRA/VENTA) POR CA *
000800*             CAMBIO Y SIMBOLO, TOMADA DEL ARCHIVO ARTICKS       *
000900*             USADO EN: ARBSPOT1, ARBMULT1                       *
001000******************************************************************
001100 01  REG-ARTICK.
001200     05  ATK-CASA                  PIC X(12).
001300     05  ATK-SIMBOLO               PIC X(12).
001400     05  ATK-MONEDA                PIC X(03).
001500     05  ATK-PRECIO-COMPRA         PIC S9(09)V9(04).
001600     05  ATK-PRECIO-VENTA          PIC S9(09)V9(04).
001700     05  ATK-FECHA-HORA            PIC X(14).
001800     05  FILLER                    PIC X(03).
