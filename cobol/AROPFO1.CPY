000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : AROPFO1                                          *
000600* TIPO        : LAYOUT DE ARCHIVO SECUENCIAL                     *
000700*             DESCRIPCION: OPORTUNIDAD DE ARBITRAJE DE TASA DE F *
000800*             ENTRE DOS CASAS DE CAMBIO, SALIDA DE ARBFOND1 Y AR *
000900*             HACIA AROPPFO, RANGO ASIGNADO POR APR DESCENDENTE  *
001000*             USADO EN: ARBFOND1, ARBSCAN1                       *
001100******************************************************************
001200 01  REG-AROPFO.
001300     05  AFO-RANGO                 PIC 9(04).
001400     05  AFO-SIMBOLO               PIC X(12).
001500     05  AFO-CASA-LARGO            PIC X(12).
001600     05  AFO-CASA-CORTO            PIC X(12).
001700     05  AFO-TASA-LARGO            PIC S9(01)V9(08).
001800     05  AFO-TASA-CORTO            PIC S9(01)V9(08).
001900     05  AFO-DIFERENCIAL-TASA      PIC S9(01)V9(08).
002000     05  AFO-APR-ESTIMADO          PIC S9(07)V9(02).
002100     05  AFO-PRECIO-MARCA-LARGO    PIC S9(07)V9(07).
002200     05  AFO-PRECIO-MARCA-CORTO    PIC S9(07)V9(07).
002300     05  AFO-PCT-DIF-PRECIO        PIC S9(04)V9(04).
002400     05  FILLER                    PIC X(05).
