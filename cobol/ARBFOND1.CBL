000100******************************************************************
000200* FECHA       : 15/09/1992                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* PROGRAMA    : ARBFOND1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA TASAS DE FONDEO DE TODAS LAS CASAS        *
000800*             POR SIMBOLO, ELIGE EL SENTIDO LARGO/CORTO DE MAYOR *
000900*             APR ENTRE CADA PAR DE CASAS Y CONSERVA SOLO LA MEJ *
001000*             OPORTUNIDAD POR SIMBOLO, RANQUEADA POR APR         *
001100* ARCHIVOS    : ARFONDS=E,AROPPFO=S                              *
001200* ACCION (ES) : C=CALCULA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400******************************************************************
001500*             CONTROL DE CAMBIOS                                 *
001600*             -------------------------------------------------- *
001700*             15/09/1992 CAAL 000000 VERSION INICIAL, TABLA FIJA *
001800*             03/03/1993 CAAL 000009 SE AGREGA CALCULO DE APR ES *
001900*             21/11/1994 JMPR 000041 SE CONSERVA SOLO LA MEJOR O *
002000*             30/06/1996 JMPR 000058 TOPE DE OPORTUNIDADES PARAM *
002100*             12/09/1998 DERL 000079 REVISION Y2K - FECHA Y HORA *
002200*             19/01/1999 DERL 000080 REVISION Y2K - PRUEBAS DE F *
002300*             08/07/2000 DERL 000091 SE DOCUMENTA CRITERIO DE PR *
002400*             14/03/2003 EEDR 000112 SE AGREGA VALIDACION DE PRE *
002500*             27/10/2005 EEDR 000129 LIMPIEZA DE COMENTARIOS Y R *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                     ARBFOND1.
002900 AUTHOR.                         CARLOS ALVARADO.
003000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.                   15/09/1992.
003200 DATE-COMPILED.                  27/10/2005.
003300 SECURITY.                       USO INTERNO DEPARTAMENTAL.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS CLASE-VENTA IS '1' '2'
003800     UPSI-0 ON STATUS IS WKS-MODO-DETALLE.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ARFONDS  ASSIGN TO ARFONDS
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-ARFONDS.
004400     SELECT AROPPFO  ASSIGN TO AROPPFO
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-AROPPFO.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*   TASAS DE FONDEO Y PRECIO DE MARCA POR CASA Y SIMBOLO
005000*   OPORTUNIDADES DE ARBITRAJE DE FONDEO (SALIDA)
005100 FD ARFONDS.
005200     COPY ARFOND1.
005300 FD AROPPFO.
005400     COPY AROPFO1.
005500 WORKING-STORAGE SECTION.
005600*   PARAMETROS DE EJECUCION (SYSIN)
005700 01 WKS-PARM-C.
005800   02 WKS-PARM-POSICION         PIC S9(07)V9(02)
005900                                     VALUE +10000.00.
006000   02 WKS-PARM-APALANCAMIENTO   PIC 9(02)V9(01)
006100                                     VALUE 02.0.
006200   02 WKS-PARM-HORAS            PIC 9(05) VALUE 00024.
006300   02 WKS-PARM-SIMBOLO          PIC X(12).
006400   02 WKS-PARM-TOP-N            PIC 9(03) VALUE 020.
006500   02 FILLER                    PIC X(05).
006600*   MARGEN REQUERIDO, CALCULADO UNA SOLA VEZ POR CORRIDA
006700 01 WKS-MARGEN-REQUERIDO         PIC S9(09)V9(02) VALUE ZEROS.
006800*   RECURSOS RUTINAS DE FILE STATUS
006900 01 WKS-FS-STATUS.
007000   02 FS-ARFONDS               PIC X(02) VALUE SPACES.
007100   02 FS-AROPPFO               PIC X(02) VALUE SPACES.
007200   02 FILLER                   PIC X(02).
007300*   TABLA FIJA DE INTERVALOS DE FONDEO POR CASA
007400 01 WKS-TABLA-INTERVALOS-DATOS.
007500   02 FILLER PIC X(56) VALUE
007600      'BINANCE     08BYBIT       08HYPERLIQUID 01LIGHTER     01'.
007700 01 WKS-TABLA-INTERVALOS REDEFINES WKS-TABLA-INTERVALOS-DATOS.
007800   02 WKS-INT-FILA OCCURS 4 TIMES INDEXED BY WKS-IX-INT.
007900      04 WKS-INT-CASA          PIC X(12).
008000      04 WKS-INT-HORAS         PIC 9(02).
008100 01 WKS-CASA-BUSCADA-INT         PIC X(12) VALUE SPACES.
008200 01 WKS-INTERVALO-RESULTADO      PIC 9(02) VALUE ZEROS.
008300*   TABLA DE TASAS DE FONDEO CARGADA DE ARFONDS POR SIMBOLO
008400 01 WKS-TABLA-TASAS.
008500   02 WKS-NUM-TASAS             PIC 9(03) COMP VALUE ZEROS.
008600   02 WKS-TASA-FILA OCCURS 20 TIMES INDEXED BY WKS-IX-TASA.
008700      04 WKS-TASA-CASA          PIC X(12).
008800      04 WKS-TASA-VALOR         PIC S9(01)V9(08).
008900      04 WKS-TASA-INTERVALO     PIC 9(02).
009000      04 WKS-TASA-PRECIO-MARCA  PIC S9(07)V9(07).
009100      04 FILLER                 PIC X(02).
009200 01 WKS-SIMBOLO-ACTUAL           PIC X(12) VALUE SPACES.
009300*   PRECIOS DE MARCA DEL PAR, VISTA ALTERNA PARA VALIDACION
009400 01 WKS-MARCAS-PAR-1.
009500   02 WKS-M1-LARGO              PIC S9(07)V9(07) VALUE ZEROS.
009600   02 WKS-M1-CORTO              PIC S9(07)V9(07) VALUE ZEROS.
009700   02 FILLER                    PIC X(02).
009800 01 WKS-MARCAS-PAR-1-R REDEFINES WKS-MARCAS-PAR-1.
009900   02 WKS-M1-CAMPO OCCURS 2 TIMES PIC S9(07)V9(07).
010000   02 FILLER                    PIC X(02).
010100 01 WKS-MARCAS-PAR-2.
010200   02 WKS-M2-LARGO              PIC S9(07)V9(07) VALUE ZEROS.
010300   02 WKS-M2-CORTO              PIC S9(07)V9(07) VALUE ZEROS.
010400   02 FILLER                    PIC X(02).
010500 01 WKS-MARCAS-PAR-2-R REDEFINES WKS-MARCAS-PAR-2.
010600   02 WKS-M2-CAMPO OCCURS 2 TIMES PIC S9(07)V9(07).
010700   02 FILLER                    PIC X(02).
010800*   DIRECCION 1: LARGO EN CASA I, CORTO EN CASA J
010900 01 WKS-DIRECCION-1.
011000   02 WKS-D1-CASA-LARGO         PIC X(12).
011100   02 WKS-D1-CASA-CORTO         PIC X(12).
011200   02 WKS-D1-TASA-LARGO         PIC S9(01)V9(08).
011300   02 WKS-D1-TASA-CORTO         PIC S9(01)V9(08).
011400   02 WKS-D1-DIFERENCIAL        PIC S9(01)V9(08).
011500   02 WKS-D1-N-LARGO            PIC 9(03).
011600   02 WKS-D1-N-CORTO            PIC 9(03).
011700   02 WKS-D1-N-PROMEDIO         PIC S9(05)V9(01).
011800   02 WKS-D1-CONTEO-FONDEOS     PIC 9(05).
011900   02 WKS-D1-GANANCIA-FONDEO    PIC S9(09)V9(04).
012000   02 WKS-D1-GANANCIA-TOTAL     PIC S9(09)V9(04).
012100   02 WKS-D1-PCT-GANANCIA       PIC S9(07)V9(04).
012200   02 WKS-D1-APR                PIC S9(07)V9(02).
012300   02 WKS-D1-PCT-DIF-PRECIO     PIC S9(04)V9(04).
012400   02 WKS-D1-MARCAS-VALIDAS     PIC 9(01).
012500   02 FILLER                    PIC X(02).
012600*   DIRECCION 2: LARGO EN CASA J, CORTO EN CASA I
012700 01 WKS-DIRECCION-2.
012800   02 WKS-D2-CASA-LARGO         PIC X(12).
012900   02 WKS-D2-CASA-CORTO         PIC X(12).
013000   02 WKS-D2-TASA-LARGO         PIC S9(01)V9(08).
013100   02 WKS-D2-TASA-CORTO         PIC S9(01)V9(08).
013200   02 WKS-D2-DIFERENCIAL        PIC S9(01)V9(08).
013300   02 WKS-D2-N-LARGO            PIC 9(03).
013400   02 WKS-D2-N-CORTO            PIC 9(03).
013500   02 WKS-D2-N-PROMEDIO         PIC S9(05)V9(01).
013600   02 WKS-D2-CONTEO-FONDEOS     PIC 9(05).
013700   02 WKS-D2-GANANCIA-FONDEO    PIC S9(09)V9(04).
013800   02 WKS-D2-GANANCIA-TOTAL     PIC S9(09)V9(04).
013900   02 WKS-D2-PCT-GANANCIA       PIC S9(07)V9(04).
014000   02 WKS-D2-APR                PIC S9(07)V9(02).
014100   02 WKS-D2-PCT-DIF-PRECIO     PIC S9(04)V9(04).
014200   02 WKS-D2-MARCAS-VALIDAS     PIC 9(01).
014300   02 FILLER                    PIC X(02).
014400 01 WKS-DIRECCION-GANADORA       PIC 9(01) VALUE ZEROS.
014500*   MEJOR OPORTUNIDAD ENCONTRADA PARA EL SIMBOLO EN CURSO
014600 01 WKS-MEJOR-ACTUAL.
014700   02 WKS-MA-SIMBOLO            PIC X(12).
014800   02 WKS-MA-CASA-LARGO         PIC X(12).
014900   02 WKS-MA-CASA-CORTO         PIC X(12).
015000   02 WKS-MA-TASA-LARGO         PIC S9(01)V9(08).
015100   02 WKS-MA-TASA-CORTO         PIC S9(01)V9(08).
015200   02 WKS-MA-DIFERENCIAL        PIC S9(01)V9(08).
015300   02 WKS-MA-APR                PIC S9(07)V9(02).
015400   02 WKS-MA-MARCA-LARGO        PIC S9(07)V9(07).
015500   02 WKS-MA-MARCA-CORTO        PIC S9(07)V9(07).
015600   02 WKS-MA-PCT-DIF-PRECIO     PIC S9(04)V9(04).
015700   02 WKS-MA-CONTEO-FONDEOS     PIC 9(05).
015800   02 WKS-MA-GANANCIA-FONDEO    PIC S9(09)V9(04).
015900   02 WKS-MA-GANANCIA-TOTAL     PIC S9(09)V9(04).
016000   02 WKS-MA-PCT-GANANCIA       PIC S9(07)V9(04).
016100   02 WKS-MA-ENCONTRADA         PIC 9(01) VALUE ZERO.
016200   02 FILLER                    PIC X(02).
016300*   REGISTRO COMPLETO DE LA MEJOR OPORTUNIDAD, PARA DESPLIEGUE
016400*   Y RESPALDO DE CONTROL (POSICION, MARGEN Y GANANCIA)
016500     COPY ARRSFO1.
016600*   TABLA DE MEJORES OPORTUNIDADES, UNA POR SIMBOLO
016700 01 WKS-TABLA-MEJORES.
016800   02 WKS-NUM-MEJORES           PIC 9(03) COMP VALUE ZEROS.
016900   02 WKS-MEJORES-ORIGINAL      PIC 9(03) COMP VALUE ZEROS.
017000   02 WKS-MEJ-FILA OCCURS 100 TIMES INDEXED BY WKS-IX-MEJ.
017100      04 WKS-MEJ-SIMBOLO        PIC X(12).
017200      04 WKS-MEJ-CASA-LARGO     PIC X(12).
017300      04 WKS-MEJ-CASA-CORTO     PIC X(12).
017400      04 WKS-MEJ-TASA-LARGO     PIC S9(01)V9(08).
017500      04 WKS-MEJ-TASA-CORTO     PIC S9(01)V9(08).
017600      04 WKS-MEJ-DIFERENCIAL    PIC S9(01)V9(08).
017700      04 WKS-MEJ-APR            PIC S9(07)V9(02).
017800      04 WKS-MEJ-MARCA-LARGO    PIC S9(07)V9(07).
017900      04 WKS-MEJ-MARCA-CORTO    PIC S9(07)V9(07).
018000      04 WKS-MEJ-PCT-DIF-PRECIO PIC S9(04)V9(04).
018100      04 FILLER                 PIC X(02).
018200 01 WKS-MEJOR-TEMP.
018300   02 WKS-MJT-SIMBOLO           PIC X(12).
018400   02 WKS-MJT-CASA-LARGO        PIC X(12).
018500   02 WKS-MJT-CASA-CORTO        PIC X(12).
018600   02 WKS-MJT-TASA-LARGO        PIC S9(01)V9(08).
018700   02 WKS-MJT-TASA-CORTO        PIC S9(01)V9(08).
018800   02 WKS-MJT-DIFERENCIAL       PIC S9(01)V9(08).
018900   02 WKS-MJT-APR               PIC S9(07)V9(02).
019000   02 WKS-MJT-MARCA-LARGO       PIC S9(07)V9(07).
019100   02 WKS-MJT-MARCA-CORTO       PIC S9(07)V9(07).
019200   02 WKS-MJT-PCT-DIF-PRECIO    PIC S9(04)V9(04).
019300   02 FILLER                    PIC X(02).
019400*   BANDERAS DE FIN DE ARCHIVO Y DE MODO DE EJECUCION
019500 01 WKS-BANDERAS.
019600   02 WKS-FIN-ARFOND            PIC 9(01) VALUE ZERO.
019700      88 FIN-ARFOND                        VALUE 1.
019800   02 WKS-MODO-DETALLE          PIC 9(01) VALUE ZERO.
019900   02 FILLER                    PIC X(02).
020000*   CONTADORES DE CONTROL DE LA CORRIDA
020100 01 WKS-CONTADORES.
020200   02 WKS-LEIDOS-ARFOND         PIC 9(07) COMP VALUE ZEROS.
020300   02 WKS-SIMBOLOS-PROCESADOS   PIC 9(05) COMP VALUE ZEROS.
020400   02 WKS-PARES-EVALUADOS       PIC 9(07) COMP VALUE ZEROS.
020500   02 WKS-TRUNCADAS-TOP-N       PIC 9(05) COMP VALUE ZEROS.
020600   02 WKS-ESCRITOS-AROPFO       PIC 9(07) COMP VALUE ZEROS.
020700   02 WKS-I                     PIC 9(02) COMP VALUE ZEROS.
020800   02 WKS-J                     PIC 9(02) COMP VALUE ZEROS.
020900   02 WKS-J-INICIAL             PIC 9(02) COMP VALUE ZEROS.
021000   02 WKS-K                     PIC 9(04) COMP VALUE ZEROS.
021100   02 WKS-K-SIG                 PIC 9(04) COMP VALUE ZEROS.
021200   02 WKS-LIMITE-ORDEN          PIC 9(04) COMP VALUE ZEROS.
021300   02 WKS-INTERCAMBIOS          PIC 9(01) COMP VALUE ZEROS.
021400   02 WKS-MASCARA                PIC Z,ZZZ,ZZ9.
021500   02 FILLER                    PIC X(02).
021600*   FECHA Y HORA DE EJECUCION DEL BATCH
021700 01 WKS-FECHA-EJECUCION.
021800   02 WKS-FE-ANO                PIC 9(02).
021900   02 WKS-FE-MES                PIC 9(02).
022000   02 WKS-FE-DIA                PIC 9(02).
022100   02 FILLER                    PIC X(02).
022200 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
022300   02 WKS-FE-CAMPO OCCURS 3 TIMES PIC 9(02).
022400 01 WKS-HORA-EJECUCION.
022500   02 WKS-HE-HOR                PIC 9(02).
022600   02 WKS-HE-MIN                PIC 9(02).
022700   02 WKS-HE-SEG                PIC 9(02).
022800   02 WKS-HE-CEN                PIC 9(02).
022900   02 FILLER                    PIC X(02).
023000 PROCEDURE DIVISION.
023100*   R U T I N A   P R I N C I P A L
023200 000-MAIN SECTION.
023300     PERFORM APERTURA-ARCHIVOS
023400     PERFORM LEE-ARFOND
023500     PERFORM PROCESA-SIMBOLO UNTIL FIN-ARFOND
023600     PERFORM ORDENA-Y-RANQUEA
023700     PERFORM ESCRIBE-OPORTUNIDADES-FONDEO
023800     PERFORM ESTADISTICAS
023900     PERFORM CIERRA-ARCHIVOS
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300 APERTURA-ARCHIVOS SECTION.
024400     ACCEPT WKS-FECHA-EJECUCION  FROM DATE
024450     PERFORM VALIDA-FECHA-EJECUCION
024500     ACCEPT WKS-HORA-EJECUCION   FROM TIME
024600     ACCEPT WKS-PARM-C          FROM SYSIN
024700     COMPUTE WKS-MARGEN-REQUERIDO ROUNDED =
024800             (WKS-PARM-POSICION / WKS-PARM-APALANCAMIENTO) * 2
024900     OPEN INPUT  ARFONDS
025000          OUTPUT AROPPFO
025100     IF FS-ARFONDS NOT = '00'
025200        DISPLAY '>>> ERROR AL ABRIR ARFONDS <<<' UPON
025300                CONSOLE
025400        DISPLAY '    FILE STATUS: ' FS-ARFONDS
025500        MOVE 91 TO RETURN-CODE
025600        STOP RUN
025700     END-IF
025800     IF FS-AROPPFO NOT = '00'
025900        DISPLAY '>>> ERROR AL ABRIR AROPPFO <<<' UPON
026000                CONSOLE
026100        DISPLAY '    FILE STATUS: ' FS-AROPPFO
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF.
026500 APERTURA-ARCHIVOS-E. EXIT.
026510
026520*   VALIDA QUE LA FECHA DE CORRIDA (ANO/MES/DIA) DEVUELTA POR
026530*   EL SISTEMA VENGA NUMERICA, CAMPO A CAMPO
026540 VALIDA-FECHA-EJECUCION SECTION.
026550     PERFORM CHEQUEA-CAMPO-FECHA
026560        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 3.
026570 VALIDA-FECHA-EJECUCION-E. EXIT.
026580
026590 CHEQUEA-CAMPO-FECHA SECTION.
026600     IF WKS-FE-CAMPO (WKS-K) NOT NUMERIC
026610        DISPLAY '>>> FECHA DE CORRIDA INVALIDA <<<' UPON
026620                CONSOLE
026630     END-IF.
026640 CHEQUEA-CAMPO-FECHA-E. EXIT.
026650
026700 LEE-ARFOND SECTION.
026800     READ ARFONDS
026900       AT END
027000          MOVE 1 TO WKS-FIN-ARFOND
027100     END-READ.
027200 LEE-ARFOND-E. EXIT.
027300
027400*   C O N T R O L   D E   Q U I E B R E   P O R   S I M B O L O
027500 PROCESA-SIMBOLO SECTION.
027600     MOVE ATF-SIMBOLO      TO WKS-SIMBOLO-ACTUAL
027700     MOVE 0                TO WKS-NUM-TASAS
027800     MOVE ZEROS             TO WKS-MA-APR
027900     MOVE 0                TO WKS-MA-ENCONTRADA
028000     PERFORM CARGA-UNA-TASA
028100        UNTIL FIN-ARFOND OR ATF-SIMBOLO NOT = WKS-SIMBOLO-ACTUAL
028200     ADD 1 TO WKS-SIMBOLOS-PROCESADOS
028300     IF WKS-NUM-TASAS > 1
028400        PERFORM EVALUA-PARES-FONDEO
028500     END-IF
028600     IF WKS-MA-ENCONTRADA = 1
028700        PERFORM GUARDA-MEJOR-POR-SIMBOLO
028800     END-IF.
028900 PROCESA-SIMBOLO-E. EXIT.
029000
029100 CARGA-UNA-TASA SECTION.
029200     ADD 1 TO WKS-NUM-TASAS
029300     ADD 1 TO WKS-LEIDOS-ARFOND
029400     SET  WKS-IX-TASA TO WKS-NUM-TASAS
029500     MOVE ATF-CASA         TO WKS-TASA-CASA (WKS-IX-TASA)
029600     MOVE ATF-TASA-FONDEO  TO WKS-TASA-VALOR (WKS-IX-TASA)
029700     MOVE ATF-PRECIO-MARCA TO WKS-TASA-PRECIO-MARCA (WKS-IX-TASA)
029800     MOVE WKS-TASA-CASA (WKS-IX-TASA) TO WKS-CASA-BUSCADA-INT
029900     PERFORM BUSCA-INTERVALO-CASA
030000     MOVE WKS-INTERVALO-RESULTADO
030100                    TO WKS-TASA-INTERVALO (WKS-IX-TASA)
030200     PERFORM LEE-ARFOND.
030300 CARGA-UNA-TASA-E. EXIT.
030400
030500*   B U S Q U E D A   D E L   I N T E R V A L O   D E   F O N D E
030600 BUSCA-INTERVALO-CASA SECTION.
030700     MOVE 08 TO WKS-INTERVALO-RESULTADO
030800     SET  WKS-IX-INT TO 1
030900     SEARCH WKS-INT-FILA
031000        AT END
031100               CONTINUE
031200        WHEN WKS-INT-CASA (WKS-IX-INT) = WKS-CASA-BUSCADA-INT
031300               MOVE WKS-INT-HORAS (WKS-IX-INT)
031400                                TO WKS-INTERVALO-RESULTADO
031500     END-SEARCH.
031600 BUSCA-INTERVALO-CASA-E. EXIT.
031700
031800*   E V A L U A C I O N   D E   P A R E S   D E   C A S A S
031900 EVALUA-PARES-FONDEO SECTION.
032000     PERFORM EVALUA-FILA-I-FONDEO
032100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-TASAS.
032200 EVALUA-PARES-FONDEO-E. EXIT.
032300
032400 EVALUA-FILA-I-FONDEO SECTION.
032500     ADD 1 TO WKS-I GIVING WKS-J-INICIAL
032600     PERFORM EVALUA-PAR-IJ-FONDEO
032700        VARYING WKS-J FROM WKS-J-INICIAL BY 1
032800           UNTIL WKS-J > WKS-NUM-TASAS.
032900 EVALUA-FILA-I-FONDEO-E. EXIT.
033000
033100 EVALUA-PAR-IJ-FONDEO SECTION.
033200     ADD 1 TO WKS-PARES-EVALUADOS
033300     PERFORM CALCULA-DIRECCION-1
033400     PERFORM CALCULA-DIRECCION-2
033500     PERFORM ELIGE-DIRECCION-MAYOR-APR.
033600 EVALUA-PAR-IJ-FONDEO-E. EXIT.
033700
033800*   D I R E C C I O N   1 :   L A R G O = I ,   C O R T O = J
033900 CALCULA-DIRECCION-1 SECTION.
034000     MOVE WKS-TASA-CASA (WKS-I)         TO WKS-D1-CASA-LARGO
034100     MOVE WKS-TASA-CASA (WKS-J)         TO WKS-D1-CASA-CORTO
034200     MOVE WKS-TASA-VALOR (WKS-I)        TO WKS-D1-TASA-LARGO
034300     MOVE WKS-TASA-VALOR (WKS-J)        TO WKS-D1-TASA-CORTO
034400     MOVE WKS-TASA-PRECIO-MARCA (WKS-I) TO WKS-M1-LARGO
034500     MOVE WKS-TASA-PRECIO-MARCA (WKS-J) TO WKS-M1-CORTO
034600     COMPUTE WKS-D1-DIFERENCIAL =
034700             WKS-D1-TASA-CORTO - WKS-D1-TASA-LARGO
034800     DIVIDE WKS-PARM-HORAS BY WKS-TASA-INTERVALO (WKS-I)
034900            GIVING WKS-D1-N-LARGO
035000     DIVIDE WKS-PARM-HORAS BY WKS-TASA-INTERVALO (WKS-J)
035100            GIVING WKS-D1-N-CORTO
035200     IF WKS-D1-N-LARGO = 0 AND WKS-D1-N-CORTO = 0
035300        MOVE 1 TO WKS-D1-N-PROMEDIO
035400     ELSE
035500        COMPUTE WKS-D1-N-PROMEDIO ROUNDED =
035600                (WKS-D1-N-LARGO + WKS-D1-N-CORTO) / 2
035700     END-IF
035800     MOVE WKS-D1-N-PROMEDIO TO WKS-D1-CONTEO-FONDEOS
035900     COMPUTE WKS-D1-GANANCIA-TOTAL ROUNDED =
036000             (0 - WKS-D1-TASA-LARGO) * WKS-PARM-POSICION
036100                                     * WKS-D1-N-LARGO
036200           + WKS-D1-TASA-CORTO * WKS-PARM-POSICION
036300                                * WKS-D1-N-CORTO
036400     COMPUTE WKS-D1-GANANCIA-FONDEO ROUNDED =
036500             WKS-D1-GANANCIA-TOTAL / WKS-D1-N-PROMEDIO
036600     IF WKS-MARGEN-REQUERIDO = 0
036700        MOVE 0 TO WKS-D1-PCT-GANANCIA
036800     ELSE
036900        COMPUTE WKS-D1-PCT-GANANCIA ROUNDED =
037000             WKS-D1-GANANCIA-TOTAL / WKS-MARGEN-REQUERIDO * 100
037100     END-IF
037200     IF WKS-PARM-HORAS = 0
037300        MOVE 0 TO WKS-D1-APR
037400     ELSE
037500        COMPUTE WKS-D1-APR ROUNDED =
037600                WKS-D1-PCT-GANANCIA / WKS-PARM-HORAS * 8760
037700     END-IF
037800     PERFORM VALIDA-MARCAS-DIR1
037900     IF WKS-D1-MARCAS-VALIDAS = 0
038000        MOVE 0 TO WKS-D1-PCT-DIF-PRECIO
038100     ELSE
038200        IF WKS-M1-LARGO < WKS-M1-CORTO
038300           COMPUTE WKS-D1-PCT-DIF-PRECIO ROUNDED =
038400              (WKS-M1-CORTO - WKS-M1-LARGO) / WKS-M1-LARGO * 100
038500        ELSE
038600           COMPUTE WKS-D1-PCT-DIF-PRECIO ROUNDED =
038700              (WKS-M1-LARGO - WKS-M1-CORTO) / WKS-M1-CORTO * 100
038800        END-IF
038900     END-IF.
039000 CALCULA-DIRECCION-1-E. EXIT.
039100
039200 VALIDA-MARCAS-DIR1 SECTION.
039300     MOVE 1 TO WKS-D1-MARCAS-VALIDAS
039400     PERFORM VALIDA-CAMPO-MARCA-1
039500        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 2.
039600 VALIDA-MARCAS-DIR1-E. EXIT.
039700
039800 VALIDA-CAMPO-MARCA-1 SECTION.
039900     IF WKS-M1-CAMPO (WKS-K) NOT > 0
040000        MOVE 0 TO WKS-D1-MARCAS-VALIDAS
040100     END-IF.
040200 VALIDA-CAMPO-MARCA-1-E. EXIT.
040300
040400*   D I R E C C I O N   2 :   L A R G O = J ,   C O R T O = I
040500 CALCULA-DIRECCION-2 SECTION.
040600     MOVE WKS-TASA-CASA (WKS-J)         TO WKS-D2-CASA-LARGO
040700     MOVE WKS-TASA-CASA (WKS-I)         TO WKS-D2-CASA-CORTO
040800     MOVE WKS-TASA-VALOR (WKS-J)        TO WKS-D2-TASA-LARGO
040900     MOVE WKS-TASA-VALOR (WKS-I)        TO WKS-D2-TASA-CORTO
041000     MOVE WKS-TASA-PRECIO-MARCA (WKS-J) TO WKS-M2-LARGO
041100     MOVE WKS-TASA-PRECIO-MARCA (WKS-I) TO WKS-M2-CORTO
041200     COMPUTE WKS-D2-DIFERENCIAL =
041300             WKS-D2-TASA-CORTO - WKS-D2-TASA-LARGO
041400     DIVIDE WKS-PARM-HORAS BY WKS-TASA-INTERVALO (WKS-J)
041500            GIVING WKS-D2-N-LARGO
041600     DIVIDE WKS-PARM-HORAS BY WKS-TASA-INTERVALO (WKS-I)
041700            GIVING WKS-D2-N-CORTO
041800     IF WKS-D2-N-LARGO = 0 AND WKS-D2-N-CORTO = 0
041900        MOVE 1 TO WKS-D2-N-PROMEDIO
042000     ELSE
042100        COMPUTE WKS-D2-N-PROMEDIO ROUNDED =
042200                (WKS-D2-N-LARGO + WKS-D2-N-CORTO) / 2
042300     END-IF
042400     MOVE WKS-D2-N-PROMEDIO TO WKS-D2-CONTEO-FONDEOS
042500     COMPUTE WKS-D2-GANANCIA-TOTAL ROUNDED =
042600             (0 - WKS-D2-TASA-LARGO) * WKS-PARM-POSICION
042700                                     * WKS-D2-N-LARGO
042800           + WKS-D2-TASA-CORTO * WKS-PARM-POSICION
042900                                * WKS-D2-N-CORTO
043000     COMPUTE WKS-D2-GANANCIA-FONDEO ROUNDED =
043100             WKS-D2-GANANCIA-TOTAL / WKS-D2-N-PROMEDIO
043200     IF WKS-MARGEN-REQUERIDO = 0
043300        MOVE 0 TO WKS-D2-PCT-GANANCIA
043400     ELSE
043500        COMPUTE WKS-D2-PCT-GANANCIA ROUNDED =
043600             WKS-D2-GANANCIA-TOTAL / WKS-MARGEN-REQUERIDO * 100
043700     END-IF
043800     IF WKS-PARM-HORAS = 0
043900        MOVE 0 TO WKS-D2-APR
044000     ELSE
044100        COMPUTE WKS-D2-APR ROUNDED =
044200                WKS-D2-PCT-GANANCIA / WKS-PARM-HORAS * 8760
044300     END-IF
044400     PERFORM VALIDA-MARCAS-DIR2
044500     IF WKS-D2-MARCAS-VALIDAS = 0
044600        MOVE 0 TO WKS-D2-PCT-DIF-PRECIO
044700     ELSE
044800        IF WKS-M2-LARGO < WKS-M2-CORTO
044900           COMPUTE WKS-D2-PCT-DIF-PRECIO ROUNDED =
045000              (WKS-M2-CORTO - WKS-M2-LARGO) / WKS-M2-LARGO * 100
045100        ELSE
045200           COMPUTE WKS-D2-PCT-DIF-PRECIO ROUNDED =
045300              (WKS-M2-LARGO - WKS-M2-CORTO) / WKS-M2-CORTO * 100
045400        END-IF
045500     END-IF.
045600 CALCULA-DIRECCION-2-E. EXIT.
045700
045800 VALIDA-MARCAS-DIR2 SECTION.
045900     MOVE 1 TO WKS-D2-MARCAS-VALIDAS
046000     PERFORM VALIDA-CAMPO-MARCA-2
046100        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 2.
046200 VALIDA-MARCAS-DIR2-E. EXIT.
046300
046400 VALIDA-CAMPO-MARCA-2 SECTION.
046500     IF WKS-M2-CAMPO (WKS-K) NOT > 0
046600        MOVE 0 TO WKS-D2-MARCAS-VALIDAS
046700     END-IF.
046800 VALIDA-CAMPO-MARCA-2-E. EXIT.
046900
047000*   S E   C O N S E R V A   L A   D I R E C C I O N   D E
047100*   M A Y O R   A P R   E S T I M A D O   ( E M P A T A   D2 )
047200 ELIGE-DIRECCION-MAYOR-APR SECTION.
047300     IF WKS-D1-APR > WKS-D2-APR
047400        MOVE 1 TO WKS-DIRECCION-GANADORA
047500     ELSE
047600        MOVE 2 TO WKS-DIRECCION-GANADORA
047700     END-IF
047800     PERFORM ACTUALIZA-MEJOR-ACTUAL.
047900 ELIGE-DIRECCION-MAYOR-APR-E. EXIT.
048000
048100 ACTUALIZA-MEJOR-ACTUAL SECTION.
048200     IF WKS-DIRECCION-GANADORA = 1
048300        IF WKS-MA-ENCONTRADA = 0 OR WKS-D1-APR > WKS-MA-APR
048400           MOVE WKS-SIMBOLO-ACTUAL   TO WKS-MA-SIMBOLO
048500           MOVE WKS-D1-CASA-LARGO    TO WKS-MA-CASA-LARGO
048600           MOVE WKS-D1-CASA-CORTO    TO WKS-MA-CASA-CORTO
048700           MOVE WKS-D1-TASA-LARGO    TO WKS-MA-TASA-LARGO
048800           MOVE WKS-D1-TASA-CORTO    TO WKS-MA-TASA-CORTO
048900           MOVE WKS-D1-DIFERENCIAL   TO WKS-MA-DIFERENCIAL
049000           MOVE WKS-D1-APR           TO WKS-MA-APR
049100           MOVE WKS-M1-LARGO         TO WKS-MA-MARCA-LARGO
049200           MOVE WKS-M1-CORTO         TO WKS-MA-MARCA-CORTO
049300           MOVE WKS-D1-PCT-DIF-PRECIO
049400                              TO WKS-MA-PCT-DIF-PRECIO
049500           MOVE WKS-D1-CONTEO-FONDEOS
049600                              TO WKS-MA-CONTEO-FONDEOS
049700           MOVE WKS-D1-GANANCIA-FONDEO
049800                              TO WKS-MA-GANANCIA-FONDEO
049900           MOVE WKS-D1-GANANCIA-TOTAL
050000                              TO WKS-MA-GANANCIA-TOTAL
050100           MOVE WKS-D1-PCT-GANANCIA  TO WKS-MA-PCT-GANANCIA
050200           MOVE 1 TO WKS-MA-ENCONTRADA
050300        END-IF
050400     ELSE
050500        IF WKS-MA-ENCONTRADA = 0 OR WKS-D2-APR > WKS-MA-APR
050600           MOVE WKS-SIMBOLO-ACTUAL   TO WKS-MA-SIMBOLO
050700           MOVE WKS-D2-CASA-LARGO    TO WKS-MA-CASA-LARGO
050800           MOVE WKS-D2-CASA-CORTO    TO WKS-MA-CASA-CORTO
050900           MOVE WKS-D2-TASA-LARGO    TO WKS-MA-TASA-LARGO
051000           MOVE WKS-D2-TASA-CORTO    TO WKS-MA-TASA-CORTO
051100           MOVE WKS-D2-DIFERENCIAL   TO WKS-MA-DIFERENCIAL
051200           MOVE WKS-D2-APR           TO WKS-MA-APR
051300           MOVE WKS-M2-LARGO         TO WKS-MA-MARCA-LARGO
051400           MOVE WKS-M2-CORTO         TO WKS-MA-MARCA-CORTO
051500           MOVE WKS-D2-PCT-DIF-PRECIO
051600                              TO WKS-MA-PCT-DIF-PRECIO
051700           MOVE WKS-D2-CONTEO-FONDEOS
051800                              TO WKS-MA-CONTEO-FONDEOS
051900           MOVE WKS-D2-GANANCIA-FONDEO
052000                              TO WKS-MA-GANANCIA-FONDEO
052100           MOVE WKS-D2-GANANCIA-TOTAL
052200                              TO WKS-MA-GANANCIA-TOTAL
052300           MOVE WKS-D2-PCT-GANANCIA  TO WKS-MA-PCT-GANANCIA
052400           MOVE 1 TO WKS-MA-ENCONTRADA
052500        END-IF
052600     END-IF.
052700 ACTUALIZA-MEJOR-ACTUAL-E. EXIT.
052800
052900*   S E   G U A R D A   L A   U N I C A   M E J O R   P O R
053000*   S I M B O L O   E N   L A   T A B L A   D E   R A N Q U E O
053100 GUARDA-MEJOR-POR-SIMBOLO SECTION.
053200     ADD 1 TO WKS-NUM-MEJORES
053300     SET  WKS-IX-MEJ TO WKS-NUM-MEJORES
053400     MOVE WKS-MA-SIMBOLO        TO WKS-MEJ-SIMBOLO (WKS-IX-MEJ)
053500     MOVE WKS-MA-CASA-LARGO     TO WKS-MEJ-CASA-LARGO (WKS-IX-MEJ)
053600     MOVE WKS-MA-CASA-CORTO     TO WKS-MEJ-CASA-CORTO (WKS-IX-MEJ)
053700     MOVE WKS-MA-TASA-LARGO     TO WKS-MEJ-TASA-LARGO (WKS-IX-MEJ)
053800     MOVE WKS-MA-TASA-CORTO     TO WKS-MEJ-TASA-CORTO (WKS-IX-MEJ)
053900     MOVE WKS-MA-DIFERENCIAL
054000                    TO WKS-MEJ-DIFERENCIAL (WKS-IX-MEJ)
054100     MOVE WKS-MA-APR            TO WKS-MEJ-APR (WKS-IX-MEJ)
054200     MOVE WKS-MA-MARCA-LARGO
054300                    TO WKS-MEJ-MARCA-LARGO (WKS-IX-MEJ)
054400     MOVE WKS-MA-MARCA-CORTO
054500                    TO WKS-MEJ-MARCA-CORTO (WKS-IX-MEJ)
054600     MOVE WKS-MA-PCT-DIF-PRECIO
054700                    TO WKS-MEJ-PCT-DIF-PRECIO (WKS-IX-MEJ)
054800     PERFORM ARMA-DETALLE-FONDEO
054900     DISPLAY 'SIMBOLO: ' AFR-SIMBOLO
055000     DISPLAY '   LARGO: ' AFR-CASA-LARGO
055100     DISPLAY '   CORTO: ' AFR-CASA-CORTO
055200     DISPLAY '   MARGEN REQUERIDO: ' AFR-REQ-MARGEN
055300     DISPLAY '   GANANCIA POR FONDEO: ' AFR-GANANCIA-POR-FONDEO.
055400 GUARDA-MEJOR-POR-SIMBOLO-E. EXIT.
055500
055600*   S E   A R M A   E L   R E G I S T R O   D E   R E S P A L D O
055700*   C O N   P O S I C I O N ,   M A R G E N   Y   G A N A N C I A
055800 ARMA-DETALLE-FONDEO SECTION.
055900     MOVE WKS-MA-SIMBOLO          TO AFR-SIMBOLO
056000     MOVE WKS-MA-CASA-LARGO       TO AFR-CASA-LARGO
056100     MOVE WKS-MA-CASA-CORTO       TO AFR-CASA-CORTO
056200     MOVE WKS-MA-TASA-LARGO       TO AFR-TASA-LARGO
056300     MOVE WKS-MA-TASA-CORTO       TO AFR-TASA-CORTO
056400     MOVE WKS-MA-DIFERENCIAL      TO AFR-DIFERENCIAL-TASA
056500     MOVE WKS-MA-APR              TO AFR-APR-ESTIMADO
056600     MOVE WKS-MA-MARCA-LARGO      TO AFR-PRECIO-MARCA-LARGO
056700     MOVE WKS-MA-MARCA-CORTO      TO AFR-PRECIO-MARCA-CORTO
056800     MOVE WKS-MA-PCT-DIF-PRECIO   TO AFR-PCT-DIF-PRECIO
056900     MOVE WKS-PARM-POSICION       TO AFR-POSICION-USDT
057000     MOVE WKS-PARM-APALANCAMIENTO TO AFR-APALANCAMIENTO
057100     MOVE WKS-PARM-HORAS          TO AFR-HORAS-POSESION
057200     MOVE WKS-MARGEN-REQUERIDO    TO AFR-REQ-MARGEN
057300     MOVE WKS-MA-GANANCIA-FONDEO  TO AFR-GANANCIA-POR-FONDEO
057400     MOVE WKS-MA-CONTEO-FONDEOS   TO AFR-CONTEO-FONDEOS
057500     MOVE WKS-MA-GANANCIA-TOTAL   TO AFR-GANANCIA-TOTAL
057600     MOVE WKS-MA-PCT-GANANCIA     TO AFR-PCT-GANANCIA.
057700 ARMA-DETALLE-FONDEO-E. EXIT.
057800
057900*   O R D E N A M I E N T O   D E S C E N D E N T E   P O R
058000*   A P R   Y   T O P E   D E   O P O R T U N I D A D E S
058100 ORDENA-Y-RANQUEA SECTION.
058200     MOVE WKS-NUM-MEJORES TO WKS-MEJORES-ORIGINAL
058300     IF WKS-NUM-MEJORES > 1
058400        COMPUTE WKS-LIMITE-ORDEN = WKS-NUM-MEJORES - 1
058500        MOVE 1 TO WKS-INTERCAMBIOS
058600        PERFORM ORDENA-UNA-PASADA-MEJ UNTIL WKS-INTERCAMBIOS = 0
058700     END-IF
058800     IF WKS-NUM-MEJORES > WKS-PARM-TOP-N
058900        COMPUTE WKS-TRUNCADAS-TOP-N =
059000                WKS-NUM-MEJORES - WKS-PARM-TOP-N
059100        MOVE WKS-PARM-TOP-N TO WKS-NUM-MEJORES
059200     END-IF.
059300 ORDENA-Y-RANQUEA-E. EXIT.
059400
059500 ORDENA-UNA-PASADA-MEJ SECTION.
059600     MOVE 0 TO WKS-INTERCAMBIOS
059700     PERFORM COMPARA-MEJORES-ADYACENTES
059800        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-LIMITE-ORDEN.
059900 ORDENA-UNA-PASADA-MEJ-E. EXIT.
060000
060100 COMPARA-MEJORES-ADYACENTES SECTION.
060200     ADD 1 TO WKS-K GIVING WKS-K-SIG
060300     IF WKS-MEJ-APR (WKS-K) < WKS-MEJ-APR (WKS-K-SIG)
060400        MOVE WKS-MEJ-FILA (WKS-K)     TO WKS-MEJOR-TEMP
060500        MOVE WKS-MEJ-FILA (WKS-K-SIG) TO WKS-MEJ-FILA (WKS-K)
060600        MOVE WKS-MEJOR-TEMP           TO WKS-MEJ-FILA (WKS-K-SIG)
060700        MOVE 1 TO WKS-INTERCAMBIOS
060800     END-IF.
060900 COMPARA-MEJORES-ADYACENTES-E. EXIT.
061000
061100*   E S C R I T U R A   D E L   A R C H I V O   D E   S A L I D A
061200 ESCRIBE-OPORTUNIDADES-FONDEO SECTION.
061300     PERFORM ESCRIBE-UNA-FONDEO
061400        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-NUM-MEJORES.
061500 ESCRIBE-OPORTUNIDADES-FONDEO-E. EXIT.
061600
061700 ESCRIBE-UNA-FONDEO SECTION.
061800     INITIALIZE REG-AROPFO
061900     MOVE WKS-K                          TO AFO-RANGO
062000     MOVE WKS-MEJ-SIMBOLO (WKS-K)        TO AFO-SIMBOLO
062100     MOVE WKS-MEJ-CASA-LARGO (WKS-K)     TO AFO-CASA-LARGO
062200     MOVE WKS-MEJ-CASA-CORTO (WKS-K)     TO AFO-CASA-CORTO
062300     MOVE WKS-MEJ-TASA-LARGO (WKS-K)     TO AFO-TASA-LARGO
062400     MOVE WKS-MEJ-TASA-CORTO (WKS-K)     TO AFO-TASA-CORTO
062500     MOVE WKS-MEJ-DIFERENCIAL (WKS-K)    TO AFO-DIFERENCIAL-TASA
062600     MOVE WKS-MEJ-APR (WKS-K)            TO AFO-APR-ESTIMADO
062700     MOVE WKS-MEJ-MARCA-LARGO (WKS-K)    TO AFO-PRECIO-MARCA-LARGO
062800     MOVE WKS-MEJ-MARCA-CORTO (WKS-K)    TO AFO-PRECIO-MARCA-CORTO
062900     MOVE WKS-MEJ-PCT-DIF-PRECIO (WKS-K) TO AFO-PCT-DIF-PRECIO
063000     WRITE REG-AROPFO
063100     IF FS-AROPPFO NOT = '00'
063200        DISPLAY 'ERROR GRABAR AROPPFO ST: ' FS-AROPPFO
063300     ELSE
063400        ADD 1 TO WKS-ESCRITOS-AROPFO
063500     END-IF.
063600 ESCRIBE-UNA-FONDEO-E. EXIT.
063700
063800 ESTADISTICAS SECTION.
063900     DISPLAY '----------------------------------------'
064000     MOVE    WKS-LEIDOS-ARFOND       TO   WKS-MASCARA
064100     DISPLAY 'TASAS DE FONDEO LEIDAS:     ' WKS-MASCARA
064200     MOVE    WKS-SIMBOLOS-PROCESADOS TO   WKS-MASCARA
064300     DISPLAY 'SIMBOLOS PROCESADOS:        ' WKS-MASCARA
064400     MOVE    WKS-PARES-EVALUADOS     TO   WKS-MASCARA
064500     DISPLAY 'PARES DE CASAS EVALUADOS:   ' WKS-MASCARA
064600     MOVE    WKS-MEJORES-ORIGINAL    TO   WKS-MASCARA
064700     DISPLAY 'MEJORES OPORTUNIDADES:      ' WKS-MASCARA
064800     MOVE    WKS-TRUNCADAS-TOP-N     TO   WKS-MASCARA
064900     DISPLAY 'DESCARTADAS POR TOPE (TOP-N): ' WKS-MASCARA
065000     MOVE    WKS-ESCRITOS-AROPFO     TO   WKS-MASCARA
065100     DISPLAY 'OPORTUNIDADES ESCRITAS:     ' WKS-MASCARA
065200     DISPLAY '----------------------------------------'.
065300 ESTADISTICAS-E. EXIT.
065400
065500 CIERRA-ARCHIVOS SECTION.
065600     CLOSE ARFONDS AROPPFO.
065700 CIERRA-ARCHIVOS-E. EXIT.
