000100******************************************************************
000200* FECHA       : 12/06/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* PROGRAMA    : ARBMULT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA TODOS LOS PARES DE CASAS DE CAMBIO        *
000800*             COTIZADAS EN UN SIMBOLO, EVALUANDO AMBOS SENTIDOS  *
000900*             COMPRA/VENTA ENTRE CADA PAR NO ORDENADO Y ORDENAND *
001000*             LAS OPORTUNIDADES POR PORCENTAJE DE GANANCIA       *
001100* ARCHIVOS    : ARTICKS=E,ARCOMIS=E,AROPPSP=S                    *
001200* ACCION (ES) : C=CALCULA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400******************************************************************
001500*             CONTROL DE CAMBIOS                                 *
001600*             -------------------------------------------------- *
001700*             12/06/1991 CAAL 000000 VERSION INICIAL, PARES NO O *
001800*             20/08/1991 CAAL 000015 SE AGREGA ORDENAMIENTO POR  *
001900*             14/02/1992 JMPR 000038 CORRIGE EVALUACION DEL SEGU *
002000*             09/10/1993 JMPR 000060 COMISION POR DEFECTO SI NO  *
002100*             25/05/1995 DERL 000082 TABLA DE COTIZACIONES AMPLI *
002200*             17/01/1997 DERL 000101 SE DOCUMENTA CRITERIO DE DE *
002300*             11/12/1998 DERL 000119 REVISION Y2K - FECHA EJECUC *
002400*             23/02/1999 DERL 000120 REVISION Y2K - PRUEBAS DE P *
002500*             05/09/2001 EEDR 000135 SE AGREGA CONTEO DE PARES E *
002600*             18/04/2004 EEDR 000151 LIMPIEZA DE COMENTARIOS Y R *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     ARBMULT1.
003000 AUTHOR.                         CARLOS ALVARADO.
003100 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN.                   12/06/1991.
003300 DATE-COMPILED.                  18/04/2004.
003400 SECURITY.                       USO INTERNO DEPARTAMENTAL.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS CLASE-MONEDA IS 'U' 'K'
003900     UPSI-0 ON STATUS IS WKS-MODO-DETALLE.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ARTICKS ASSIGN TO ARTICKS
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-ARTICKS.
004500     SELECT ARCOMIS  ASSIGN TO ARCOMIS
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-ARCOMIS.
004800     SELECT AROPPSP  ASSIGN TO AROPPSP
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-AROPPSP.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*   COTIZACIONES SPOT DE TODAS LAS CASAS PARA UN SIMBOLO
005400*   TABLA DE COMISIONES POR CASA DE CAMBIO
005500*   OPORTUNIDADES DE ARBITRAJE SPOT (SALIDA)
005600 FD ARTICKS.
005700     COPY ARTICK1.
005800 FD ARCOMIS.
005900     COPY ARCOMI1.
006000 FD AROPPSP.
006100     COPY AROPSP1.
006200 WORKING-STORAGE SECTION.
006300*   PARAMETRO DE EJECUCION (SYSIN)
006400 01 WKS-PARM-B.
006500   02 WKS-PARM-SIMBOLO           PIC X(12).
006600   02 FILLER                     PIC X(05).
006700*   CONSTANTES Y COMISION DE TRANSFERENCIA
006800 01 WKS-PARM-COMISION-TRANSF      PIC S9(01)V9(04)
006900                                     VALUE 0.0010.
007000 01 WKS-COMISION-DEFECTO          PIC S9(01)V9(06)
007100                                     VALUE 0.002000.
007200*   RECURSOS RUTINAS DE FILE STATUS
007300 01 WKS-FS-STATUS.
007400   02 FS-ARTICKS              PIC X(02) VALUE SPACES.
007500   02 FS-ARCOMIS               PIC X(02) VALUE SPACES.
007600   02 FS-AROPPSP               PIC X(02) VALUE SPACES.
007700   02 FILLER                   PIC X(02).
007800*   TABLA DE COMISIONES CARGADA DE ARCOMIS
007900 01 WKS-TABLA-COMISIONES.
008000   02 WKS-NUM-COMISIONES       PIC 9(03) COMP VALUE ZEROS.
008100   02 WKS-COMISION-FILA OCCURS 20 TIMES
008200                          INDEXED BY WKS-IX-COM.
008300      04 WKS-COM-CASA          PIC X(12).
008400      04 WKS-COM-TAKER         PIC S9(01)V9(06).
008500      04 FILLER                PIC X(02).
008600*   TABLA DE COTIZACIONES CARGADA DE ARTICKS PARA EL SIMBOLO
008700 01 WKS-TABLA-COTIZACIONES.
008800   02 WKS-NUM-COTIZACIONES     PIC 9(03) COMP VALUE ZEROS.
008900   02 WKS-COT-FILA OCCURS 20 TIMES
009000                     INDEXED BY WKS-IX-COT.
009100      04 WKS-COT-CASA          PIC X(12).
009200      04 WKS-COT-ASK           PIC S9(09)V9(04).
009300      04 WKS-COT-BID           PIC S9(09)V9(04).
009400      04 FILLER                PIC X(02).
009500*   PAR DE COTIZACIONES DEL SENTIDO EVALUADO
009600 01 WKS-COTIZACIONES-PAR.
009700   02 WKS-PAR-ASK            PIC S9(09)V9(04) VALUE ZEROS.
009800   02 WKS-PAR-BID            PIC S9(09)V9(04) VALUE ZEROS.
009900   02 FILLER                 PIC X(02).
010000 01 WKS-COTIZACIONES-PAR-R REDEFINES WKS-COTIZACIONES-PAR.
010100   02 WKS-PAR-CAMPO OCCURS 2 TIMES PIC S9(09)V9(04).
010200*   CASAS INTERVINIENTES EN EL SENTIDO EVALUADO
010300 01 WKS-CASAS-ACTUAL.
010400   02 WKS-CASA-COMPRA-ACTUAL  PIC X(12).
010500   02 WKS-CASA-VENTA-ACTUAL   PIC X(12).
010600   02 FILLER                  PIC X(02).
010700*   COMISIONES TAKER DEL SENTIDO EVALUADO
010800 01 WKS-COMISIONES-PAR.
010900   02 WKS-FB                 PIC S9(01)V9(06) VALUE ZEROS.
011000   02 WKS-FV                 PIC S9(01)V9(06) VALUE ZEROS.
011100   02 FILLER                 PIC X(02).
011200 01 WKS-CASA-BUSCADA              PIC X(12) VALUE SPACES.
011300 01 WKS-COMISION-RESULTADO        PIC S9(01)V9(06) VALUE ZEROS.
011400*   RESULTADO DEL SENTIDO EVALUADO
011500 01 WKS-DIRECCION-EVAL.
011600   02 WKS-DE-PRECIO-COMPRA   PIC S9(09)V9(04).
011700   02 WKS-DE-PRECIO-VENTA    PIC S9(09)V9(04).
011800   02 WKS-DE-COSTO-COMPRA    PIC S9(09)V9(04).
011900   02 WKS-DE-INGRESO-VENTA   PIC S9(09)V9(04).
012000   02 WKS-DE-GANANCIA        PIC S9(09)V9(04).
012100   02 FILLER                 PIC X(02).
012200 01 WKS-DIRECCION-EVAL-R REDEFINES WKS-DIRECCION-EVAL.
012300   02 WKS-DE-CAMPO OCCURS 5 TIMES PIC S9(09)V9(04).
012400 01 WKS-DE-PCT                PIC S9(04)V9(04) VALUE ZEROS.
012500 01 WKS-DE-PRIMA              PIC S9(04)V9(04) VALUE ZEROS.
012600 01 WKS-DE-VALIDA             PIC 9(01) VALUE ZEROS.
012700*   TABLA DE OPORTUNIDADES ACUMULADAS (ANTES DE ORDENAR)
012800 01 WKS-TABLA-OPORTUNIDADES.
012900   02 WKS-NUM-OPORTUNIDADES    PIC 9(04) COMP VALUE ZEROS.
013000   02 WKS-OPP-FILA OCCURS 380 TIMES
013100                     INDEXED BY WKS-IX-OPP.
013200      04 WKS-OPP-CASA-COMPRA    PIC X(12).
013300      04 WKS-OPP-CASA-VENTA     PIC X(12).
013400      04 WKS-OPP-PRECIO-COMPRA  PIC S9(09)V9(04).
013500      04 WKS-OPP-PRECIO-VENTA   PIC S9(09)V9(04).
013600      04 WKS-OPP-COSTO-COMPRA   PIC S9(09)V9(04).
013700      04 WKS-OPP-INGRESO-VENTA  PIC S9(09)V9(04).
013800      04 WKS-OPP-GANANCIA       PIC S9(09)V9(04).
013900      04 WKS-OPP-PCT-GANANCIA   PIC S9(04)V9(04).
014000      04 WKS-OPP-PCT-PRIMA      PIC S9(04)V9(04).
014100      04 FILLER                 PIC X(02).
014200*   AREA DE INTERCAMBIO PARA EL ORDENAMIENTO POR BURBUJA
014300 01 WKS-OPP-TEMP.
014400   02 WKS-OT-CASA-COMPRA      PIC X(12).
014500   02 WKS-OT-CASA-VENTA       PIC X(12).
014600   02 WKS-OT-PRECIO-COMPRA    PIC S9(09)V9(04).
014700   02 WKS-OT-PRECIO-VENTA     PIC S9(09)V9(04).
014800   02 WKS-OT-COSTO-COMPRA     PIC S9(09)V9(04).
014900   02 WKS-OT-INGRESO-VENTA    PIC S9(09)V9(04).
015000   02 WKS-OT-GANANCIA         PIC S9(09)V9(04).
015100   02 WKS-OT-PCT-GANANCIA     PIC S9(04)V9(04).
015200   02 WKS-OT-PCT-PRIMA        PIC S9(04)V9(04).
015300   02 FILLER                  PIC X(02).
015400*   BANDERAS Y CONTADORES DE TRABAJO
015500 01 WKS-BANDERAS.
015600   02 WKS-FIN-ARTICK          PIC 9(01) VALUE ZEROS.
015700      88 FIN-ARTICK                     VALUE 1.
015800   02 WKS-FIN-ARCOMI          PIC 9(01) VALUE ZEROS.
015900      88 FIN-ARCOMI                     VALUE 1.
016000   02 WKS-INTERCAMBIOS        PIC 9(01) VALUE ZEROS.
016100   02 WKS-MODO-DETALLE        PIC 9(01) VALUE ZEROS.
016200   02 FILLER                  PIC X(02).
016300 01 WKS-CONTADORES.
016400   02 WKS-LEIDOS-ARTICK        PIC 9(07) COMP VALUE ZEROS.
016500   02 WKS-LEIDOS-ARCOMI        PIC 9(07) COMP VALUE ZEROS.
016600   02 WKS-CASAS-CARGADAS       PIC 9(07) COMP VALUE ZEROS.
016700   02 WKS-PARES-EVALUADOS      PIC 9(07) COMP VALUE ZEROS.
016800   02 WKS-DIRS-OMITIDAS        PIC 9(07) COMP VALUE ZEROS.
016900   02 WKS-ESCRITOS-AROPSP      PIC 9(07) COMP VALUE ZEROS.
017000   02 WKS-I                    PIC 9(02) COMP VALUE ZEROS.
017100   02 WKS-J                    PIC 9(02) COMP VALUE ZEROS.
017200   02 WKS-J-INICIAL            PIC 9(02) COMP VALUE ZEROS.
017300   02 WKS-K                    PIC 9(04) COMP VALUE ZEROS.
017400   02 WKS-K-SIG                PIC 9(04) COMP VALUE ZEROS.
017500   02 WKS-LIMITE-ORDEN         PIC 9(04) COMP VALUE ZEROS.
017600   02 WKS-MASCARA              PIC Z,ZZZ,ZZ9.
017700   02 FILLER                   PIC X(02).
017800*   SELLO DE FECHA Y HORA DE EJECUCION
017900 01 WKS-FECHA-EJECUCION.
018000   02 WKS-FE-ANO              PIC 9(02).
018100   02 WKS-FE-MES              PIC 9(02).
018200   02 WKS-FE-DIA              PIC 9(02).
018300   02 FILLER                  PIC X(02).
018400 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
018500   02 WKS-FE-CAMPO OCCURS 3 TIMES PIC 9(02).
018600 01 WKS-HORA-EJECUCION.
018700   02 WKS-HE-HOR              PIC 9(02).
018800   02 WKS-HE-MIN              PIC 9(02).
018900   02 WKS-HE-SEG              PIC 9(02).
019000   02 WKS-HE-CEN              PIC 9(02).
019100   02 FILLER                  PIC X(02).
019200 PROCEDURE DIVISION.
019300*   S E C C I O N   P R I N C I P A L
019400 000-MAIN SECTION.
019500     PERFORM APERTURA-ARCHIVOS
019600     PERFORM CARGA-COMISIONES
019700     PERFORM CARGA-COTIZACIONES
019800     IF WKS-NUM-COTIZACIONES > 1
019900        PERFORM EVALUA-PARES
020000        PERFORM ORDENA-OPORTUNIDADES
020100        PERFORM ESCRIBE-OPORTUNIDADES
020200     END-IF
020300     PERFORM ESTADISTICAS
020400     PERFORM CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-MAIN-E. EXIT.
020700
020800 APERTURA-ARCHIVOS SECTION.
020900     ACCEPT WKS-FECHA-EJECUCION  FROM DATE
020950     PERFORM VALIDA-FECHA-EJECUCION
021000     ACCEPT WKS-HORA-EJECUCION   FROM TIME
021100     ACCEPT WKS-PARM-SIMBOLO     FROM SYSIN
021200     OPEN INPUT  ARTICKS ARCOMIS
021300          OUTPUT AROPPSP
021400     IF FS-ARTICKS NOT = '00'
021500        DISPLAY '>>> ERROR AL ABRIR ARTICKS <<<' UPON
021600                CONSOLE
021700        DISPLAY '    FILE STATUS: ' FS-ARTICKS
021800        MOVE 91 TO RETURN-CODE
021900        STOP RUN
022000     END-IF
022100     IF FS-ARCOMIS NOT = '00'
022200        DISPLAY '>>> ERROR AL ABRIR ARCOMIS <<<' UPON
022300                CONSOLE
022400        DISPLAY '    FILE STATUS: ' FS-ARCOMIS
022500        MOVE 91 TO RETURN-CODE
022600        STOP RUN
022700     END-IF
022800     IF FS-AROPPSP NOT = '00'
022900        DISPLAY '>>> ERROR AL ABRIR AROPPSP <<<' UPON
023000                CONSOLE
023100        DISPLAY '    FILE STATUS: ' FS-AROPPSP
023200        MOVE 91 TO RETURN-CODE
023300        STOP RUN
023400     END-IF.
023500 APERTURA-ARCHIVOS-E. EXIT.
023510
023520*   VALIDA QUE LA FECHA DE CORRIDA (ANO/MES/DIA) DEVUELTA POR
023530*   EL SISTEMA VENGA NUMERICA, CAMPO A CAMPO
023540 VALIDA-FECHA-EJECUCION SECTION.
023550     PERFORM CHEQUEA-CAMPO-FECHA
023560        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 3.
023570 VALIDA-FECHA-EJECUCION-E. EXIT.
023580
023590 CHEQUEA-CAMPO-FECHA SECTION.
023600     IF WKS-FE-CAMPO (WKS-K) NOT NUMERIC
023610        DISPLAY '>>> FECHA DE CORRIDA INVALIDA <<<' UPON
023620                CONSOLE
023630     END-IF.
023640 CHEQUEA-CAMPO-FECHA-E. EXIT.
023650
023700*   C A R G A   D E   C O M I S I O N E S
023800 CARGA-COMISIONES SECTION.
023900     PERFORM LEE-ARCOMIS
024000     PERFORM AGREGA-COMISION UNTIL FIN-ARCOMI.
024100 CARGA-COMISIONES-E. EXIT.
024200
024300 LEE-ARCOMIS SECTION.
024400     READ ARCOMIS
024500       AT END
024600          MOVE 1 TO WKS-FIN-ARCOMI
024700     END-READ.
024800 LEE-ARCOMIS-E. EXIT.
024900
025000 AGREGA-COMISION SECTION.
025100     ADD 1 TO WKS-NUM-COMISIONES
025200     ADD 1 TO WKS-LEIDOS-ARCOMI
025300     SET  WKS-IX-COM TO WKS-NUM-COMISIONES
025400     MOVE AFE-CASA          TO WKS-COM-CASA (WKS-IX-COM)
025500     MOVE AFE-COMISION-TAKER
025600                      TO WKS-COM-TAKER (WKS-IX-COM)
025700     PERFORM LEE-ARCOMIS.
025800 AGREGA-COMISION-E. EXIT.
025900
026000*   C A R G A   D E   C O T I Z A C I O N E S
026100 CARGA-COTIZACIONES SECTION.
026200     PERFORM LEE-ARTICK
026300     PERFORM EVALUA-TICKET UNTIL FIN-ARTICK.
026400 CARGA-COTIZACIONES-E. EXIT.
026500
026600 LEE-ARTICK SECTION.
026700     READ ARTICKS
026800       AT END
026900          MOVE 1 TO WKS-FIN-ARTICK
027000     END-READ.
027100 LEE-ARTICK-E. EXIT.
027200
027300 EVALUA-TICKET SECTION.
027400     ADD 1 TO WKS-LEIDOS-ARTICK
027500     IF ATK-SIMBOLO = WKS-PARM-SIMBOLO
027600        ADD 1 TO WKS-NUM-COTIZACIONES
027700        SET WKS-IX-COT TO WKS-NUM-COTIZACIONES
027800        MOVE ATK-CASA          TO WKS-COT-CASA (WKS-IX-COT)
027900        MOVE ATK-PRECIO-COMPRA TO WKS-COT-ASK  (WKS-IX-COT)
028000        MOVE ATK-PRECIO-VENTA  TO WKS-COT-BID  (WKS-IX-COT)
028100        ADD 1 TO WKS-CASAS-CARGADAS
028200     END-IF
028300     PERFORM LEE-ARTICK.
028400 EVALUA-TICKET-E. EXIT.
028500
028600*   E V A L U A C I O N   D E   T O D O S   L O S   P A R E S
028700 EVALUA-PARES SECTION.
028800     PERFORM EVALUA-FILA-I
028900        VARYING WKS-I FROM 1 BY 1
029000        UNTIL WKS-I > WKS-NUM-COTIZACIONES.
029100 EVALUA-PARES-E. EXIT.
029200
029300 EVALUA-FILA-I SECTION.
029400     ADD 1 TO WKS-I GIVING WKS-J-INICIAL
029500     PERFORM EVALUA-PAR-IJ
029600        VARYING WKS-J FROM WKS-J-INICIAL BY 1
029700        UNTIL WKS-J > WKS-NUM-COTIZACIONES.
029800 EVALUA-FILA-I-E. EXIT.
029900
030000*-->  UN PAR NO ORDENADO SE EVALUA EN AMBOS SENTIDOS
030100 EVALUA-PAR-IJ SECTION.
030200     ADD 1 TO WKS-PARES-EVALUADOS
030300     PERFORM EVALUA-SENTIDO-DIRECTO
030400     PERFORM EVALUA-SENTIDO-INVERSO.
030500 EVALUA-PAR-IJ-E. EXIT.
030600
030700 EVALUA-SENTIDO-DIRECTO SECTION.
030800     MOVE WKS-COT-CASA (WKS-I) TO WKS-CASA-COMPRA-ACTUAL
030900     MOVE WKS-COT-CASA (WKS-J) TO WKS-CASA-VENTA-ACTUAL
031000     MOVE WKS-COT-ASK  (WKS-I) TO WKS-PAR-ASK
031100     MOVE WKS-COT-BID  (WKS-J) TO WKS-PAR-BID
031200     PERFORM EVALUA-SENTIDO.
031300 EVALUA-SENTIDO-DIRECTO-E. EXIT.
031400
031500 EVALUA-SENTIDO-INVERSO SECTION.
031600     MOVE WKS-COT-CASA (WKS-J) TO WKS-CASA-COMPRA-ACTUAL
031700     MOVE WKS-COT-CASA (WKS-I) TO WKS-CASA-VENTA-ACTUAL
031800     MOVE WKS-COT-ASK  (WKS-J) TO WKS-PAR-ASK
031900     MOVE WKS-COT-BID  (WKS-I) TO WKS-PAR-BID
032000     PERFORM EVALUA-SENTIDO.
032100 EVALUA-SENTIDO-INVERSO-E. EXIT.
032200
032300*-->  SE OMITE EL SENTIDO SI FALTA EL ASK O EL BID
032400 EVALUA-SENTIDO SECTION.
032500     MOVE 1 TO WKS-DE-VALIDA
032600     PERFORM VALIDA-CAMPO-PAR
032700        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 2
032800     IF WKS-DE-VALIDA = 0
032900        ADD 1 TO WKS-DIRS-OMITIDAS
033000     ELSE
033100        PERFORM BUSCA-COMISION-COMPRA
033200        PERFORM BUSCA-COMISION-VENTA
033300        PERFORM CALCULA-SENTIDO
033400        PERFORM AGREGA-OPORTUNIDAD
033500     END-IF.
033600 EVALUA-SENTIDO-E. EXIT.
033700
033800 VALIDA-CAMPO-PAR SECTION.
033900     IF WKS-PAR-CAMPO (WKS-K) = 0
034000        MOVE 0 TO WKS-DE-VALIDA
034100     END-IF.
034200 VALIDA-CAMPO-PAR-E. EXIT.
034300
034400*   B U S C A   C O M I S I O N   D E   C A D A   C A S A
034500 BUSCA-COMISION-COMPRA SECTION.
034600     MOVE WKS-CASA-COMPRA-ACTUAL TO WKS-CASA-BUSCADA
034700     PERFORM BUSCA-COMISION-CASA
034800     MOVE WKS-COMISION-RESULTADO TO WKS-FB.
034900 BUSCA-COMISION-COMPRA-E. EXIT.
035000
035100 BUSCA-COMISION-VENTA SECTION.
035200     MOVE WKS-CASA-VENTA-ACTUAL  TO WKS-CASA-BUSCADA
035300     PERFORM BUSCA-COMISION-CASA
035400     MOVE WKS-COMISION-RESULTADO TO WKS-FV.
035500 BUSCA-COMISION-VENTA-E. EXIT.
035600
035700 BUSCA-COMISION-CASA SECTION.
035800     MOVE WKS-COMISION-DEFECTO TO WKS-COMISION-RESULTADO
035900     SET WKS-IX-COM TO 1
036000     SEARCH WKS-COMISION-FILA
036100        AT END
036200               CONTINUE
036300        WHEN WKS-COM-CASA (WKS-IX-COM) = WKS-CASA-BUSCADA
036400               MOVE WKS-COM-TAKER (WKS-IX-COM)
036500                                TO WKS-COMISION-RESULTADO
036600     END-SEARCH.
036700 BUSCA-COMISION-CASA-E. EXIT.
036800
036900*   C A L C U L O   D E L   S E N T I D O   ( R E G L A   B )
037000 CALCULA-SENTIDO SECTION.
037100     MOVE WKS-PAR-ASK TO WKS-DE-PRECIO-COMPRA
037200     MOVE WKS-PAR-BID TO WKS-DE-PRECIO-VENTA
037300     COMPUTE WKS-DE-COSTO-COMPRA =
037400             WKS-PAR-ASK * (1 + WKS-FB)
037500     COMPUTE WKS-DE-INGRESO-VENTA =
037600             WKS-PAR-BID * (1 - WKS-FV)
037700                         * (1 - WKS-PARM-COMISION-TRANSF)
037800     COMPUTE WKS-DE-GANANCIA =
037900             WKS-DE-INGRESO-VENTA - WKS-DE-COSTO-COMPRA
038000     COMPUTE WKS-DE-PCT ROUNDED =
038100             WKS-DE-GANANCIA / WKS-DE-COSTO-COMPRA * 100
038200     COMPUTE WKS-DE-PRIMA ROUNDED =
038300             (WKS-PAR-BID - WKS-PAR-ASK) / WKS-PAR-ASK * 100.
038400 CALCULA-SENTIDO-E. EXIT.
038500
038600 AGREGA-OPORTUNIDAD SECTION.
038700     ADD 1 TO WKS-NUM-OPORTUNIDADES
038800     SET WKS-IX-OPP TO WKS-NUM-OPORTUNIDADES
038900     MOVE WKS-CASA-COMPRA-ACTUAL
039000                     TO WKS-OPP-CASA-COMPRA (WKS-IX-OPP)
039100     MOVE WKS-CASA-VENTA-ACTUAL
039200                     TO WKS-OPP-CASA-VENTA  (WKS-IX-OPP)
039300     MOVE WKS-DE-PRECIO-COMPRA
039400                     TO WKS-OPP-PRECIO-COMPRA (WKS-IX-OPP)
039500     MOVE WKS-DE-PRECIO-VENTA
039600                     TO WKS-OPP-PRECIO-VENTA  (WKS-IX-OPP)
039700     MOVE WKS-DE-COSTO-COMPRA
039800                     TO WKS-OPP-COSTO-COMPRA  (WKS-IX-OPP)
039900     MOVE WKS-DE-INGRESO-VENTA
040000                     TO WKS-OPP-INGRESO-VENTA (WKS-IX-OPP)
040100     MOVE WKS-DE-GANANCIA
040200                     TO WKS-OPP-GANANCIA      (WKS-IX-OPP)
040300     MOVE WKS-DE-PCT
040400                     TO WKS-OPP-PCT-GANANCIA  (WKS-IX-OPP)
040500     MOVE WKS-DE-PRIMA
040600                     TO WKS-OPP-PCT-PRIMA     (WKS-IX-OPP).
040700 AGREGA-OPORTUNIDAD-E. EXIT.
040800
040900*   O R D E N A   P O R   G A N A N C I A   D E S C E N D E N T E
041000 ORDENA-OPORTUNIDADES SECTION.
041100     MOVE 1 TO WKS-INTERCAMBIOS
041200     COMPUTE WKS-LIMITE-ORDEN = WKS-NUM-OPORTUNIDADES - 1
041300     PERFORM ORDENA-UNA-PASADA UNTIL WKS-INTERCAMBIOS = 0.
041400 ORDENA-OPORTUNIDADES-E. EXIT.
041500
041600 ORDENA-UNA-PASADA SECTION.
041700     MOVE 0 TO WKS-INTERCAMBIOS
041800     PERFORM COMPARA-ADYACENTES
041900        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-LIMITE-ORDEN.
042000 ORDENA-UNA-PASADA-E. EXIT.
042100
042200 COMPARA-ADYACENTES SECTION.
042300     ADD 1 TO WKS-K GIVING WKS-K-SIG
042400     IF WKS-OPP-PCT-GANANCIA (WKS-K)
042500           < WKS-OPP-PCT-GANANCIA (WKS-K-SIG)
042600        MOVE WKS-OPP-FILA (WKS-K)     TO WKS-OPP-TEMP
042700        MOVE WKS-OPP-FILA (WKS-K-SIG) TO WKS-OPP-FILA (WKS-K)
042800        MOVE WKS-OPP-TEMP TO WKS-OPP-FILA (WKS-K-SIG)
042900        MOVE 1 TO WKS-INTERCAMBIOS
043000     END-IF.
043100 COMPARA-ADYACENTES-E. EXIT.
043200
043300 ESCRIBE-OPORTUNIDADES SECTION.
043400     PERFORM ESCRIBE-UNA-OPORTUNIDAD
043500        VARYING WKS-K FROM 1 BY 1
043600        UNTIL WKS-K > WKS-NUM-OPORTUNIDADES.
043700 ESCRIBE-OPORTUNIDADES-E. EXIT.
043800
043900 ESCRIBE-UNA-OPORTUNIDAD SECTION.
044000     INITIALIZE REG-AROPSP
044100     MOVE WKS-PARM-SIMBOLO              TO ASO-SIMBOLO
044200     MOVE WKS-OPP-CASA-COMPRA (WKS-K)   TO ASO-CASA-COMPRA
044300     MOVE WKS-OPP-CASA-VENTA (WKS-K)    TO ASO-CASA-VENTA
044400     MOVE WKS-OPP-PCT-GANANCIA (WKS-K)  TO ASO-PCT-GANANCIA
044500     MOVE WKS-OPP-PCT-PRIMA (WKS-K)
044600                             TO ASO-PCT-PRIMA-BRUTA
044700     MOVE WKS-OPP-PRECIO-COMPRA (WKS-K) TO ASO-PRECIO-COMPRA
044800     MOVE WKS-OPP-PRECIO-VENTA (WKS-K)  TO ASO-PRECIO-VENTA
044900     MOVE WKS-OPP-COSTO-COMPRA (WKS-K)  TO ASO-COSTO-COMPRA
045000     MOVE WKS-OPP-INGRESO-VENTA (WKS-K)
045100                             TO ASO-INGRESO-VENTA
045200     MOVE WKS-OPP-GANANCIA (WKS-K)      TO ASO-MONTO-GANANCIA
045300     IF ASO-PCT-GANANCIA > 0
045400        SET ASO-RENTABLE-SI TO TRUE
045500     ELSE
045600        SET ASO-RENTABLE-NO TO TRUE
045700     END-IF
045800     WRITE REG-AROPSP
045900     IF FS-AROPPSP NOT = '00'
046000        DISPLAY 'ERROR GRABAR AROPPSP ST: ' FS-AROPPSP
046100     ELSE
046200        ADD 1 TO WKS-ESCRITOS-AROPSP
046300     END-IF.
046400 ESCRIBE-UNA-OPORTUNIDAD-E. EXIT.
046500
046600 ESTADISTICAS SECTION.
046700     DISPLAY '----------------------------------------'
046800     MOVE    WKS-LEIDOS-ARTICK   TO   WKS-MASCARA
046900     DISPLAY 'COTIZACIONES LEIDAS:        ' WKS-MASCARA
047000     MOVE    WKS-CASAS-CARGADAS  TO   WKS-MASCARA
047100     DISPLAY 'CASAS CARGADAS PARA EL SIMBOLO: ' WKS-MASCARA
047200     MOVE    WKS-LEIDOS-ARCOMI   TO   WKS-MASCARA
047300     DISPLAY 'COMISIONES CARGADAS:        ' WKS-MASCARA
047400     MOVE    WKS-PARES-EVALUADOS TO   WKS-MASCARA
047500     DISPLAY 'PARES DE CASAS EVALUADOS:   ' WKS-MASCARA
047600     MOVE    WKS-DIRS-OMITIDAS   TO   WKS-MASCARA
047700     DISPLAY 'SENTIDOS OMITIDOS (SIN DATOS): ' WKS-MASCARA
047800     MOVE    WKS-ESCRITOS-AROPSP TO   WKS-MASCARA
047900     DISPLAY 'OPORTUNIDADES ESCRITAS:     ' WKS-MASCARA
048000     DISPLAY '----------------------------------------'.
048100 ESTADISTICAS-E. EXIT.
048200
048300 CIERRA-ARCHIVOS SECTION.
048400     CLOSE ARTICKS ARCOMIS AROPPSP.
048500 CIERRA-ARCHIVOS-E. EXIT.
