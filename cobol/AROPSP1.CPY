000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : AROPSP1                                          *
000600* TIPO        : LAYOUT DE ARCHIVO SECUENCIAL                     *
000700*             DESCRIPCION: OPORTUNIDAD DE ARBITRAJE SPOT ENTRE D *
000800*             CASAS DE CAMBIO, SALIDA DE ARBSPOT1 Y ARBMULT1 HAC *
000900*             AROPPSP, ORDENADO POR PORCENTAJE DE GANANCIA       *
001000*             USADO EN: ARBSPOT1, ARBMULT1                       *
001100******************************************************************
001200 01  REG-AROPSP.
001300     05  ASO-SIMBOLO               PIC X(12).
001400     05  ASO-CASA-COMPRA           PIC X(12).
001500     05  ASO-CASA-VENTA            PIC X(12).
001600     05  ASO-PCT-GANANCIA          PIC S9(04)V9(04).
001700     05  ASO-PCT-PRIMA-BRUTA       PIC S9(04)V9(04).
001800     05  ASO-PRECIO-COMPRA         PIC S9(09)V9(04).
001900     05  ASO-PRECIO-VENTA          PIC S9(09)V9(04).
002000     05  ASO-COSTO-COMPRA          PIC S9(09)V9(04).
002100     05  ASO-INGRESO-VENTA         PIC S9(09)V9(04).
002200     05  ASO-MONTO-GANANCIA        PIC S9(09)V9(04).
002300     05  ASO-ES-RENTABLE           PIC X(01).
002400         88  ASO-RENTABLE-SI               VALUE 'Y'.
002500         88  ASO-RENTABLE-NO               VALUE 'N'.
002600     05  FILLER                    PIC X(05).
