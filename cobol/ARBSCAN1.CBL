000100******************************************************************
000200* FECHA       : 04/02/1996                                     *
000300* PROGRAMADOR : JULIO MORALES (JMPR)                            *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                         *
000500* PROGRAMA    : ARBSCAN1                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ESCANEA TASAS DE FONDEO DE TODAS LAS CASAS Y     *
000800*             SIMBOLOS, ARMA OPORTUNIDADES LARGO/CORTO POR       *
000900*             SIMBOLO (TASA MINIMA CONTRA TASA MAXIMA) Y EMITE   *
001000*             REPORTE IMPRESO DE RESUMEN, RANKING Y MATRIZ       *
001100* ARCHIVOS    : ARFONDS=E,ARSCANR=S                              *
001200* ACCION (ES) : D=ESCANEA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400******************************************************************
001500*             CONTROL DE CAMBIOS                                 *
001600*             --------------------------------------------------*
001700*             04/02/1996 JMPR 000061 VERSION INICIAL, SIN MATRIZ *
001800*             19/08/1996 JMPR 000064 SE AGREGA RESUMEN POR CASA  *
001900*             02/12/1997 DERL 000071 SE AGREGA MATRIZ DE TASAS   *
002000*             14/09/1998 DERL 000079 REVISION Y2K - FECHA Y HORA *
002100*             19/01/1999 DERL 000080 REVISION Y2K - PRUEBAS DE F *
002200*             11/05/2000 DERL 000091 SE NORMALIZA SIMBOLO ANTES  *
002300*                        DE AGRUPAR (MAYUSCULAS Y GUION A SLASH) *
002400*             23/02/2003 EEDR 000108 SE AGREGA ANALISIS DETALLADO*
002500*             30/07/2005 EEDR 000129 LIMPIEZA DE COMENTARIOS Y   *
002600*                        REVISION DE TOPES DE IMPRESION          *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     ARBSCAN1.
003000 AUTHOR.                         JULIO MORALES.
003100 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN.                   04/02/1996.
003300 DATE-COMPILED.                  30/07/2005.
003400 SECURITY.                       USO INTERNO DEPARTAMENTAL.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS CLASE-VENTA IS '1' '2'
003900     UPSI-0 ON STATUS IS WKS-MODO-DETALLE.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ARFONDS  ASSIGN TO ARFONDS
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-ARFONDS.
004500     SELECT ARSCANR  ASSIGN TO ARSCANR
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-ARSCANR.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*   TASAS DE FONDEO Y PRECIO DE MARCA POR CASA Y SIMBOLO
005100 FD ARFONDS.
005200     COPY ARFOND1.
005300*   REPORTE IMPRESO DEL ESCANEO, LINEAS DE 132 COLUMNAS
005400 FD ARSCANR.
005500 01 REG-ARSCANR                  PIC X(132).
005600 WORKING-STORAGE SECTION.
005700*   PARAMETROS DE EJECUCION (SYSIN)
005800 01 WKS-PARM-D.
005900   02 WKS-PARM-D-MINIMO-APR     PIC S9(07)V9(02)
006000                                     VALUE +00005.00.
006100   02 FILLER                    PIC X(05).
006200*   RECURSOS RUTINAS DE FILE STATUS
006300 01 WKS-FS-STATUS.
006400   02 FS-ARFONDS               PIC X(02) VALUE SPACES.
006500   02 FS-ARSCANR               PIC X(02) VALUE SPACES.
006600   02 FILLER                   PIC X(02).
006700*   ALFABETO PARA CONVERSION A MAYUSCULAS DEL SIMBOLO
006800 01 WKS-MINUSCULAS               PIC X(26) VALUE
006900   'abcdefghijklmnopqrstuvwxyz'.
007000 01 WKS-MAYUSCULAS               PIC X(26) VALUE
007100   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007200*   AREAS DE TRABAJO PARA NORMALIZAR EL SIMBOLO LEIDO
007300 01 WKS-NORMALIZACION.
007400   02 WKS-SIMBOLO-CRUDO         PIC X(12).
007500   02 WKS-SIMBOLO-NORMAL        PIC X(12).
007600   02 WKS-SIMBOLO-COMPACTO      PIC X(12).
007700   02 WKS-POS-DOSPUNTOS         PIC 9(02) COMP VALUE ZEROS.
007800   02 WKS-LARGO-BLANQUEO        PIC 9(02) COMP VALUE ZEROS.
007900   02 WKS-POS-DESTINO           PIC 9(02) COMP VALUE ZEROS.
008000   02 WKS-P                     PIC 9(02) COMP VALUE ZEROS.
008100   02 FILLER                    PIC X(02).
008200*   TABLA FIJA DE CASAS CONOCIDAS PARA RESUMEN Y MATRIZ DE TASAS
008300 01 WKS-TABLA-EXCHANGES-DATOS.
008400   02 FILLER PIC X(72) VALUE
008500      'BINANCE     BYBIT       DYDX        GATE.IO     HYPERLIQ'
008600      'UID OKX         '.
008700 01 WKS-TABLA-EXCHANGES REDEFINES WKS-TABLA-EXCHANGES-DATOS.
008800   02 WKS-EXC-FILA OCCURS 6 TIMES
008900                   ASCENDING KEY WKS-EXC-NOMBRE
009000                   INDEXED BY WKS-IX-EXC.
009100      04 WKS-EXC-NOMBRE         PIC X(12).
009200*   CONTADORES DE FILAS LEIDAS POR CASA, RESUMEN DE DATOS
009300 01 WKS-CONTEOS-EXCHANGES.
009400   02 WKS-EXC-CONTEO OCCURS 6 TIMES PIC 9(05) COMP.
009500   02 WKS-CONTEO-OTRAS          PIC 9(05) COMP VALUE ZEROS.
009600   02 FILLER                    PIC X(02).
009700*   TABLA FIJA DE SIMBOLOS CONOCIDOS, FILAS DE LA MATRIZ
009800 01 WKS-TABLA-SIMBOLOS-DATOS.
009900   02 FILLER PIC X(96) VALUE
010000      'BTC/USDT    ETH/USDT    SOL/USDT    XRP/USDT    DOGE/USD'
010100      'T   AVAX/USDT   ARB/USDT    OP/USDT     '.
010200 01 WKS-TABLA-SIMBOLOS REDEFINES WKS-TABLA-SIMBOLOS-DATOS.
010300   02 WKS-SIM-FILA OCCURS 8 TIMES INDEXED BY WKS-IX-SIM.
010400      04 WKS-SIM-NOMBRE         PIC X(12).
010500*   TABLA DE TASAS DE TODAS LAS CASAS Y SIMBOLOS, ARCHIVO COMPLETO
010600 01 WKS-TABLA-TASAS.
010700   02 WKS-NUM-TASAS             PIC 9(03) COMP VALUE ZEROS.
010800   02 WKS-TASA-FILA OCCURS 500 TIMES INDEXED BY WKS-IX-TASA.
010900      04 WKS-TASA-SIMBOLO       PIC X(12).
011000      04 WKS-TASA-CASA          PIC X(12).
011100      04 WKS-TASA-VALOR         PIC S9(01)V9(08).
011200      04 WKS-TASA-INTERVALO     PIC 9(02).
011300      04 WKS-TASA-MARCA         PIC S9(07)V9(07).
011400      04 FILLER                 PIC X(02).
011500*   AREA DE INTERCAMBIO PARA EL ORDENAMIENTO DE WKS-TABLA-TASAS
011600 01 WKS-TASA-TEMP.
011700   02 WKS-TAT-SIMBOLO           PIC X(12).
011800   02 WKS-TAT-CASA              PIC X(12).
011900   02 WKS-TAT-VALOR             PIC S9(01)V9(08).
012000   02 WKS-TAT-INTERVALO         PIC 9(02).
012100   02 WKS-TAT-MARCA             PIC S9(07)V9(07).
012200   02 FILLER                    PIC X(02).
012300*   CONTROL DEL QUIEBRE POR SIMBOLO SOBRE LA TABLA YA ORDENADA
012400 01 WKS-CONTROL-GRUPO.
012500   02 WKS-SIMBOLO-GRUPO         PIC X(12).
012600   02 WKS-INICIO-GRUPO          PIC 9(04) COMP VALUE ZEROS.
012700   02 WKS-FIN-GRUPO             PIC 9(04) COMP VALUE ZEROS.
012800   02 WKS-SIG                   PIC 9(04) COMP VALUE ZEROS.
012900   02 WKS-FIN-DE-GRUPO          PIC 9(01) COMP VALUE ZEROS.
013000   02 WKS-TAM-GRUPO             PIC 9(04) COMP VALUE ZEROS.
013100   02 WKS-DIF-SPREAD            PIC S9(01)V9(08) VALUE ZEROS.
013200   02 WKS-INTERVALO-MINIMO      PIC 9(02) VALUE ZEROS.
013300   02 WKS-APR-GRUPO             PIC S9(07)V9(02) VALUE ZEROS.
013400   02 FILLER                    PIC X(02).
013500*   TABLA DE OPORTUNIDADES DE ARBITRAJE ENCONTRADAS EN EL ESCANEO
013600 01 WKS-TABLA-OPORTUNIDADES.
013700   02 WKS-NUM-OPO               PIC 9(03) COMP VALUE ZEROS.
013800   02 WKS-OPO-FILA OCCURS 200 TIMES INDEXED BY WKS-IX-OPO.
013900      04 WKS-OPO-SIMBOLO        PIC X(12).
014000      04 WKS-OPO-CASA-LARGO     PIC X(12).
014100      04 WKS-OPO-CASA-CORTO     PIC X(12).
014200      04 WKS-OPO-TASA-LARGO     PIC S9(01)V9(08).
014300      04 WKS-OPO-TASA-CORTO     PIC S9(01)V9(08).
014400      04 WKS-OPO-DIFERENCIAL    PIC S9(01)V9(08).
014500      04 WKS-OPO-INTERVALO      PIC 9(02).
014600      04 WKS-OPO-APR            PIC S9(07)V9(02).
014700      04 WKS-OPO-MARCA-LARGO    PIC S9(07)V9(07).
014800      04 WKS-OPO-MARCA-CORTO    PIC S9(07)V9(07).
014900      04 FILLER                 PIC X(02).
015000*   AREA DE INTERCAMBIO PARA EL ORDENAMIENTO DE OPORTUNIDADES
015100 01 WKS-OPO-TEMP.
015200   02 WKS-OPT-SIMBOLO           PIC X(12).
015300   02 WKS-OPT-CASA-LARGO        PIC X(12).
015400   02 WKS-OPT-CASA-CORTO        PIC X(12).
015500   02 WKS-OPT-TASA-LARGO        PIC S9(01)V9(08).
015600   02 WKS-OPT-TASA-CORTO        PIC S9(01)V9(08).
015700   02 WKS-OPT-DIFERENCIAL       PIC S9(01)V9(08).
015800   02 WKS-OPT-INTERVALO         PIC 9(02).
015900   02 WKS-OPT-APR               PIC S9(07)V9(02).
016000   02 WKS-OPT-MARCA-LARGO       PIC S9(07)V9(07).
016100   02 WKS-OPT-MARCA-CORTO       PIC S9(07)V9(07).
016200   02 FILLER                    PIC X(02).
016300*   REGISTRO DE DETALLE UNA OPORTUNIDAD, USADO SOLO PARA ARMAR
016400*   LAS LINEAS DEL REPORTE DE RANKING Y DE ANALISIS DETALLADO
016500     COPY AROPFO1.
016600*   LINEA DE IMPRESION DEL REPORTE, 132 COLUMNAS
016700 01 WKS-LINEA-RPT                PIC X(132).
016800*   CAMPOS EDITADOS PARA DESPLIEGUE DE PORCENTAJES Y PRECIOS
016900 01 WKS-CAMPOS-EDITADOS.
017000   02 WKS-TASA-PCT-CALC         PIC S9(03)V9(04) VALUE ZEROS.
017100   02 WKS-DIF-PRECIO-CALC       PIC S9(04)V9(04) VALUE ZEROS.
017200   02 WKS-ED-TASA-LARGO         PIC +9(03).9(04).
017300   02 WKS-ED-TASA-CORTO         PIC +9(03).9(04).
017400   02 WKS-ED-APR                PIC +9(06).9.
017500   02 WKS-ED-DIF-PRECIO         PIC +9(04).999.
017600   02 WKS-ED-MARCA-LARGO        PIC +9(07).9(07).
017700   02 WKS-ED-MARCA-CORTO        PIC +9(07).9(07).
017800   02 WKS-ED-RANGO              PIC ZZZ9.
017900   02 FILLER                    PIC X(02).
018000*   CONTADORES DE CONTROL DE LA CORRIDA
018100 01 WKS-CONTADORES.
018200   02 WKS-LEIDOS-ARFOND         PIC 9(07) COMP VALUE ZEROS.
018300   02 WKS-GRUPOS-PROCESADOS     PIC 9(05) COMP VALUE ZEROS.
018400   02 WKS-OPORTUNIDADES-TOTAL   PIC 9(05) COMP VALUE ZEROS.
018500   02 WKS-ESCRITOS-ARSCANR      PIC 9(07) COMP VALUE ZEROS.
018600   02 WKS-IMPRESAS-RANKING      PIC 9(03) COMP VALUE ZEROS.
018700   02 WKS-IMPRESAS-DETALLE      PIC 9(03) COMP VALUE ZEROS.
018800   02 WKS-I                     PIC 9(02) COMP VALUE ZEROS.
018900   02 WKS-J                     PIC 9(02) COMP VALUE ZEROS.
019000   02 WKS-K                     PIC 9(04) COMP VALUE ZEROS.
019100   02 WKS-K-SIG                 PIC 9(04) COMP VALUE ZEROS.
019200   02 WKS-LIMITE-ORDEN          PIC 9(04) COMP VALUE ZEROS.
019300   02 WKS-INTERCAMBIOS          PIC 9(01) COMP VALUE ZEROS.
019400   02 WKS-MASCARA               PIC Z,ZZZ,ZZ9.
019500   02 FILLER                    PIC X(02).
019600*   FECHA Y HORA DE EJECUCION DEL BATCH
019700 01 WKS-FECHA-EJECUCION.
019800   02 WKS-FE-ANO                PIC 9(02).
019900   02 WKS-FE-MES                PIC 9(02).
020000   02 WKS-FE-DIA                PIC 9(02).
020100   02 FILLER                    PIC X(02).
020200 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
020300   02 WKS-FE-CAMPO OCCURS 3 TIMES PIC 9(02).
020400 01 WKS-HORA-EJECUCION.
020500   02 WKS-HE-HOR                PIC 9(02).
020600   02 WKS-HE-MIN                PIC 9(02).
020700   02 WKS-HE-SEG                PIC 9(02).
020800   02 WKS-HE-CEN                PIC 9(02).
020900   02 FILLER                    PIC X(02).
021000*   BANDERAS DE FIN DE ARCHIVO Y DE MODO DE EJECUCION
021100 01 WKS-BANDERAS.
021200   02 WKS-FIN-ARFOND            PIC 9(01) VALUE ZERO.
021300      88 FIN-ARFOND                        VALUE 1.
021400   02 WKS-MODO-DETALLE          PIC 9(01) VALUE ZERO.
021500   02 FILLER                    PIC X(02).
021600 PROCEDURE DIVISION.
021700*   R U T I N A   P R I N C I P A L
021800 000-MAIN SECTION.
021900     PERFORM APERTURA-ARCHIVOS
022000     PERFORM LEE-ARFOND
022100     PERFORM CARGA-UNA-TASA UNTIL FIN-ARFOND
022200     PERFORM ORDENA-TASAS-POR-SIMBOLO
022300     PERFORM EVALUA-SIMBOLOS
022400     PERFORM ORDENA-POR-APR
022500     PERFORM IMPRIME-ENCABEZADO
022600     PERFORM IMPRIME-RESUMEN-DATOS
022700     PERFORM IMPRIME-OPORTUNIDADES
022800     PERFORM IMPRIME-ANALISIS-DETALLADO
022900     PERFORM IMPRIME-MATRIZ-TASAS
023000     PERFORM ESTADISTICAS
023100     PERFORM CIERRA-ARCHIVOS
023200     STOP RUN.
023300 000-MAIN-E. EXIT.
023400
023500 APERTURA-ARCHIVOS SECTION.
023600     ACCEPT WKS-FECHA-EJECUCION  FROM DATE
023650     PERFORM VALIDA-FECHA-EJECUCION
023700     ACCEPT WKS-HORA-EJECUCION   FROM TIME
023800     ACCEPT WKS-PARM-D           FROM SYSIN
023900     OPEN INPUT  ARFONDS
024000          OUTPUT ARSCANR
024100     IF FS-ARFONDS NOT = '00'
024200        DISPLAY '>>> ERROR AL ABRIR ARFONDS <<<' UPON
024300                CONSOLE
024400        DISPLAY '    FILE STATUS: ' FS-ARFONDS
024500        MOVE 91 TO RETURN-CODE
024600        STOP RUN
024700     END-IF
024800     IF FS-ARSCANR NOT = '00'
024900        DISPLAY '>>> ERROR AL ABRIR ARSCANR <<<' UPON
025000                CONSOLE
025100        DISPLAY '    FILE STATUS: ' FS-ARSCANR
025200        MOVE 91 TO RETURN-CODE
025300        STOP RUN
025400     END-IF.
025500 APERTURA-ARCHIVOS-E. EXIT.
025510
025520*   VALIDA QUE LA FECHA DE CORRIDA (ANO/MES/DIA) DEVUELTA POR
025530*   EL SISTEMA VENGA NUMERICA, CAMPO A CAMPO
025540 VALIDA-FECHA-EJECUCION SECTION.
025550     PERFORM CHEQUEA-CAMPO-FECHA
025560        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 3.
025570 VALIDA-FECHA-EJECUCION-E. EXIT.
025580
025590 CHEQUEA-CAMPO-FECHA SECTION.
025600     IF WKS-FE-CAMPO (WKS-K) NOT NUMERIC
025610        DISPLAY '>>> FECHA DE CORRIDA INVALIDA <<<' UPON
025620                CONSOLE
025630     END-IF.
025640 CHEQUEA-CAMPO-FECHA-E. EXIT.
025650
025700 LEE-ARFOND SECTION.
025800     READ ARFONDS
025900       AT END
026000          MOVE 1 TO WKS-FIN-ARFOND
026100     END-READ.
026200 LEE-ARFOND-E. EXIT.
026300
026400*   C A R G A   D E   U N A   T A S A   A   L A   T A B L A
026500 CARGA-UNA-TASA SECTION.
026600     ADD 1 TO WKS-NUM-TASAS
026700     ADD 1 TO WKS-LEIDOS-ARFOND
026800     SET  WKS-IX-TASA TO WKS-NUM-TASAS
026900     MOVE ATF-SIMBOLO      TO WKS-SIMBOLO-CRUDO
027000     PERFORM NORMALIZA-SIMBOLO
027100     MOVE WKS-SIMBOLO-NORMAL TO WKS-TASA-SIMBOLO (WKS-IX-TASA)
027200     MOVE ATF-CASA         TO WKS-TASA-CASA  (WKS-IX-TASA)
027300     MOVE ATF-TASA-FONDEO  TO WKS-TASA-VALOR (WKS-IX-TASA)
027400     MOVE ATF-INTERVALO-HORAS
027500                    TO WKS-TASA-INTERVALO (WKS-IX-TASA)
027600     MOVE ATF-PRECIO-MARCA TO WKS-TASA-MARCA (WKS-IX-TASA)
027700     PERFORM ACUMULA-CASA-CONOCIDA
027800     PERFORM LEE-ARFOND.
027900 CARGA-UNA-TASA-E. EXIT.
028000
028100*   A C U M U L A   C O N T E O   D E   L A   C A S A   L E I D A
028200 ACUMULA-CASA-CONOCIDA SECTION.
028300     SET  WKS-IX-EXC TO 1
028400     SEARCH ALL WKS-EXC-FILA
028500        AT END
028600               ADD 1 TO WKS-CONTEO-OTRAS
028700        WHEN WKS-EXC-NOMBRE (WKS-IX-EXC) = ATF-CASA
028800               ADD 1 TO WKS-EXC-CONTEO (WKS-IX-EXC)
028900     END-SEARCH.
029000 ACUMULA-CASA-CONOCIDA-E. EXIT.
029100
029200*   N O R M A L I Z A   E L   S I M B O L O   L E I D O :
029300*   MAYUSCULAS, SIN BLANCOS INTERNOS, GUION A SLASH Y SIN SUFIJO
029400 NORMALIZA-SIMBOLO SECTION.
029500     MOVE WKS-SIMBOLO-CRUDO TO WKS-SIMBOLO-NORMAL
029600     INSPECT WKS-SIMBOLO-NORMAL
029700        CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
029800     PERFORM COMPACTA-SIMBOLO
029900     INSPECT WKS-SIMBOLO-NORMAL REPLACING ALL '-' BY '/'
030000     MOVE 0 TO WKS-POS-DOSPUNTOS
030100     PERFORM BUSCA-DOSPUNTOS
030200        VARYING WKS-P FROM 1 BY 1 UNTIL WKS-P > 12
030300     IF WKS-POS-DOSPUNTOS > 0
030400        COMPUTE WKS-LARGO-BLANQUEO = 13 - WKS-POS-DOSPUNTOS
030500        MOVE SPACES TO WKS-SIMBOLO-NORMAL (WKS-POS-DOSPUNTOS:
030600                                            WKS-LARGO-BLANQUEO)
030700     END-IF.
030800 NORMALIZA-SIMBOLO-E. EXIT.
030900
031000 BUSCA-DOSPUNTOS SECTION.
031100     IF WKS-SIMBOLO-NORMAL (WKS-P:1) = ':'
031200        AND WKS-POS-DOSPUNTOS = 0
031300        MOVE WKS-P TO WKS-POS-DOSPUNTOS
031400     END-IF.
031500 BUSCA-DOSPUNTOS-E. EXIT.
031600
031700*   Q U I T A   B L A N C O S   I N T E R N O S   D E L   S I M B
031800 COMPACTA-SIMBOLO SECTION.
031900     MOVE SPACES TO WKS-SIMBOLO-COMPACTO
032000     MOVE 0      TO WKS-POS-DESTINO
032100     PERFORM COPIA-CARACTER-NO-BLANCO
032200        VARYING WKS-P FROM 1 BY 1 UNTIL WKS-P > 12
032300     MOVE WKS-SIMBOLO-COMPACTO TO WKS-SIMBOLO-NORMAL.
032400 COMPACTA-SIMBOLO-E. EXIT.
032500
032600 COPIA-CARACTER-NO-BLANCO SECTION.
032700     IF WKS-SIMBOLO-NORMAL (WKS-P:1) NOT = SPACE
032800        ADD 1 TO WKS-POS-DESTINO
032900        MOVE WKS-SIMBOLO-NORMAL (WKS-P:1)
033000                TO WKS-SIMBOLO-COMPACTO (WKS-POS-DESTINO:1)
033100     END-IF.
033200 COPIA-CARACTER-NO-BLANCO-E. EXIT.
033300
033400*   O R D E N A M I E N T O   A S C E N D E N T E   P O R
033500*   S I M B O L O   Y   T A S A ,   D E J A   L A   M I N I M A
033600*   T A S A   P R I M E R O   Y   L A   M A X I M A   A L   F I N
033700 ORDENA-TASAS-POR-SIMBOLO SECTION.
033800     IF WKS-NUM-TASAS > 1
033900        COMPUTE WKS-LIMITE-ORDEN = WKS-NUM-TASAS - 1
034000        MOVE 1 TO WKS-INTERCAMBIOS
034100        PERFORM ORDENA-UNA-PASADA-TASAS
034200           UNTIL WKS-INTERCAMBIOS = 0
034300     END-IF.
034400 ORDENA-TASAS-POR-SIMBOLO-E. EXIT.
034500
034600 ORDENA-UNA-PASADA-TASAS SECTION.
034700     MOVE 0 TO WKS-INTERCAMBIOS
034800     PERFORM COMPARA-TASAS-ADYACENTES
034900        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-LIMITE-ORDEN.
035000 ORDENA-UNA-PASADA-TASAS-E. EXIT.
035100
035200 COMPARA-TASAS-ADYACENTES SECTION.
035300     ADD 1 TO WKS-K GIVING WKS-K-SIG
035400     IF WKS-TASA-SIMBOLO (WKS-K) > WKS-TASA-SIMBOLO (WKS-K-SIG)
035500        PERFORM INTERCAMBIA-TASAS
035600     ELSE
035700        IF WKS-TASA-SIMBOLO (WKS-K) = WKS-TASA-SIMBOLO (WKS-K-SIG)
035800           AND WKS-TASA-VALOR (WKS-K) > WKS-TASA-VALOR (WKS-K-SIG)
035900              PERFORM INTERCAMBIA-TASAS
036000        END-IF
036100     END-IF.
036200 COMPARA-TASAS-ADYACENTES-E. EXIT.
036300
036400 INTERCAMBIA-TASAS SECTION.
036500     MOVE WKS-TASA-FILA (WKS-K)     TO WKS-TASA-TEMP
036600     MOVE WKS-TASA-FILA (WKS-K-SIG) TO WKS-TASA-FILA (WKS-K)
036700     MOVE WKS-TASA-TEMP             TO WKS-TASA-FILA (WKS-K-SIG)
036800     MOVE 1 TO WKS-INTERCAMBIOS.
036900 INTERCAMBIA-TASAS-E. EXIT.
037000
037100*   C O N T R O L   D E   Q U I E B R E   S O B R E   L A
037200*   T A B L A   D E   T A S A S   Y A   O R D E N A D A
037300 EVALUA-SIMBOLOS SECTION.
037400     MOVE 1 TO WKS-K
037500     PERFORM EVALUA-UN-GRUPO UNTIL WKS-K > WKS-NUM-TASAS.
037600 EVALUA-SIMBOLOS-E. EXIT.
037700
037800 EVALUA-UN-GRUPO SECTION.
037900     MOVE WKS-TASA-SIMBOLO (WKS-K) TO WKS-SIMBOLO-GRUPO
038000     MOVE WKS-K TO WKS-INICIO-GRUPO
038100     MOVE WKS-K TO WKS-FIN-GRUPO
038200     MOVE 0 TO WKS-FIN-DE-GRUPO
038300     PERFORM EXTIENDE-GRUPO UNTIL WKS-FIN-DE-GRUPO = 1
038400     ADD 1 TO WKS-GRUPOS-PROCESADOS
038500     COMPUTE WKS-TAM-GRUPO =
038600             WKS-FIN-GRUPO - WKS-INICIO-GRUPO + 1
038700     IF WKS-TAM-GRUPO > 1
038800        PERFORM PROCESA-PAR-LARGO-CORTO
038900     END-IF
039000     ADD 1 TO WKS-FIN-GRUPO GIVING WKS-K.
039100 EVALUA-UN-GRUPO-E. EXIT.
039200
039300 EXTIENDE-GRUPO SECTION.
039400     IF WKS-FIN-GRUPO NOT < WKS-NUM-TASAS
039500        MOVE 1 TO WKS-FIN-DE-GRUPO
039600     ELSE
039700        ADD 1 TO WKS-FIN-GRUPO GIVING WKS-SIG
039800        IF WKS-TASA-SIMBOLO (WKS-SIG) = WKS-SIMBOLO-GRUPO
039900           MOVE WKS-SIG TO WKS-FIN-GRUPO
040000        ELSE
040100           MOVE 1 TO WKS-FIN-DE-GRUPO
040200        END-IF
040300     END-IF.
040400 EXTIENDE-GRUPO-E. EXIT.
040500
040600*   L A R G O = T A S A   M I N I M A ,   C O R T O = M A X I M A
040700 PROCESA-PAR-LARGO-CORTO SECTION.
040800     IF WKS-TASA-CASA (WKS-INICIO-GRUPO) =
040900        WKS-TASA-CASA (WKS-FIN-GRUPO)
041000        CONTINUE
041100     ELSE
041200        COMPUTE WKS-DIF-SPREAD =
041300                WKS-TASA-VALOR (WKS-FIN-GRUPO)
041400              - WKS-TASA-VALOR (WKS-INICIO-GRUPO)
041500        IF WKS-DIF-SPREAD > 0
041600           PERFORM CALCULA-APR-GRUPO
041700           IF WKS-APR-GRUPO >= WKS-PARM-D-MINIMO-APR
041800              PERFORM GUARDA-OPORTUNIDAD-SCANNER
041900           END-IF
042000        END-IF
042100     END-IF.
042200 PROCESA-PAR-LARGO-CORTO-E. EXIT.
042300
042400*   A P R   =   D I F E R E N C I A L   X   ( 2 4 / I N T E R V )
042500*   X   3 6 5   X   1 0 0 ,   I N T E R V = M I N I M O ( I , J )
042600 CALCULA-APR-GRUPO SECTION.
042700     IF WKS-TASA-INTERVALO (WKS-INICIO-GRUPO) <
042800        WKS-TASA-INTERVALO (WKS-FIN-GRUPO)
042900        MOVE WKS-TASA-INTERVALO (WKS-INICIO-GRUPO)
043000                              TO WKS-INTERVALO-MINIMO
043100     ELSE
043200        MOVE WKS-TASA-INTERVALO (WKS-FIN-GRUPO)
043300                              TO WKS-INTERVALO-MINIMO
043400     END-IF
043500     COMPUTE WKS-APR-GRUPO ROUNDED =
043600             WKS-DIF-SPREAD * (24 / WKS-INTERVALO-MINIMO)
043700                            * 365 * 100.
043800 CALCULA-APR-GRUPO-E. EXIT.
043900
044000 GUARDA-OPORTUNIDAD-SCANNER SECTION.
044100     ADD 1 TO WKS-NUM-OPO
044200     SET  WKS-IX-OPO TO WKS-NUM-OPO
044300     MOVE WKS-SIMBOLO-GRUPO
044400                    TO WKS-OPO-SIMBOLO (WKS-IX-OPO)
044500     MOVE WKS-TASA-CASA (WKS-INICIO-GRUPO)
044600                    TO WKS-OPO-CASA-LARGO (WKS-IX-OPO)
044700     MOVE WKS-TASA-CASA (WKS-FIN-GRUPO)
044800                    TO WKS-OPO-CASA-CORTO (WKS-IX-OPO)
044900     MOVE WKS-TASA-VALOR (WKS-INICIO-GRUPO)
045000                    TO WKS-OPO-TASA-LARGO (WKS-IX-OPO)
045100     MOVE WKS-TASA-VALOR (WKS-FIN-GRUPO)
045200                    TO WKS-OPO-TASA-CORTO (WKS-IX-OPO)
045300     MOVE WKS-DIF-SPREAD
045400                    TO WKS-OPO-DIFERENCIAL (WKS-IX-OPO)
045500     MOVE WKS-INTERVALO-MINIMO
045600                    TO WKS-OPO-INTERVALO (WKS-IX-OPO)
045700     MOVE WKS-APR-GRUPO
045800                    TO WKS-OPO-APR (WKS-IX-OPO)
045900     MOVE WKS-TASA-MARCA (WKS-INICIO-GRUPO)
046000                    TO WKS-OPO-MARCA-LARGO (WKS-IX-OPO)
046100     MOVE WKS-TASA-MARCA (WKS-FIN-GRUPO)
046200                    TO WKS-OPO-MARCA-CORTO (WKS-IX-OPO)
046300     ADD 1 TO WKS-OPORTUNIDADES-TOTAL.
046400 GUARDA-OPORTUNIDAD-SCANNER-E. EXIT.
046500
046600*   O R D E N   D E S C E N D E N T E   P O R   A P R   E S T I M
046700 ORDENA-POR-APR SECTION.
046800     IF WKS-NUM-OPO > 1
046900        COMPUTE WKS-LIMITE-ORDEN = WKS-NUM-OPO - 1
047000        MOVE 1 TO WKS-INTERCAMBIOS
047100        PERFORM ORDENA-UNA-PASADA-OPO
047200           UNTIL WKS-INTERCAMBIOS = 0
047300     END-IF.
047400 ORDENA-POR-APR-E. EXIT.
047500
047600 ORDENA-UNA-PASADA-OPO SECTION.
047700     MOVE 0 TO WKS-INTERCAMBIOS
047800     PERFORM COMPARA-OPO-ADYACENTES
047900        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-LIMITE-ORDEN.
048000 ORDENA-UNA-PASADA-OPO-E. EXIT.
048100
048200 COMPARA-OPO-ADYACENTES SECTION.
048300     ADD 1 TO WKS-K GIVING WKS-K-SIG
048400     IF WKS-OPO-APR (WKS-K) < WKS-OPO-APR (WKS-K-SIG)
048500        MOVE WKS-OPO-FILA (WKS-K)     TO WKS-OPO-TEMP
048600        MOVE WKS-OPO-FILA (WKS-K-SIG) TO WKS-OPO-FILA (WKS-K)
048700        MOVE WKS-OPO-TEMP             TO WKS-OPO-FILA (WKS-K-SIG)
048800        MOVE 1 TO WKS-INTERCAMBIOS
048900     END-IF.
049000 COMPARA-OPO-ADYACENTES-E. EXIT.
049100
049200*   E S C R I B E   U N A   L I N E A   E N   E L   R E P O R T E
049300 ESCRIBE-LINEA-RPT SECTION.
049400     MOVE WKS-LINEA-RPT TO REG-ARSCANR
049500     WRITE REG-ARSCANR
049600     IF FS-ARSCANR NOT = '00'
049700        DISPLAY 'ERROR GRABAR ARSCANR ST: ' FS-ARSCANR
049800     ELSE
049900        ADD 1 TO WKS-ESCRITOS-ARSCANR
050000     END-IF
050100     MOVE SPACES TO WKS-LINEA-RPT.
050200 ESCRIBE-LINEA-RPT-E. EXIT.
050300
050400 ESCRIBE-LINEA-EN-BLANCO SECTION.
050500     MOVE SPACES TO WKS-LINEA-RPT
050600     PERFORM ESCRIBE-LINEA-RPT.
050700 ESCRIBE-LINEA-EN-BLANCO-E. EXIT.
050800
050900*   E N C A B E Z A D O   D E L   R E P O R T E
051000 IMPRIME-ENCABEZADO SECTION.
051100     MOVE SPACES TO WKS-LINEA-RPT
051200     MOVE 'REPORTE DEL ESCANER DE TASAS DE FONDEO'
051300                              TO WKS-LINEA-RPT (20:39)
051400     PERFORM ESCRIBE-LINEA-RPT
051500     MOVE SPACES TO WKS-LINEA-RPT
051600     MOVE 'ARBITRAJE DE FONDEO ENTRE CASAS DE CAMBIO'
051700                              TO WKS-LINEA-RPT (18:42)
051800     PERFORM ESCRIBE-LINEA-RPT
051900     PERFORM ESCRIBE-LINEA-EN-BLANCO
052000     MOVE SPACES TO WKS-LINEA-RPT
052100     STRING 'FECHA DE CORRIDA: '  DELIMITED BY SIZE
052200            WKS-FE-DIA            DELIMITED BY SIZE
052300            '/'                   DELIMITED BY SIZE
052400            WKS-FE-MES            DELIMITED BY SIZE
052500            '/'                   DELIMITED BY SIZE
052600            WKS-FE-ANO            DELIMITED BY SIZE
052700            '   HORA: '           DELIMITED BY SIZE
052800            WKS-HE-HOR            DELIMITED BY SIZE
052900            ':'                   DELIMITED BY SIZE
053000            WKS-HE-MIN            DELIMITED BY SIZE
053100            ':'                   DELIMITED BY SIZE
053200            WKS-HE-SEG            DELIMITED BY SIZE
053300       INTO WKS-LINEA-RPT (03:40)
053400     PERFORM ESCRIBE-LINEA-RPT
053500     PERFORM ESCRIBE-LINEA-EN-BLANCO.
053600 IMPRIME-ENCABEZADO-E. EXIT.
053700
053800*   R E S U M E N   D E   D A T O S   P O R   C A S A
053900 IMPRIME-RESUMEN-DATOS SECTION.
054000     MOVE SPACES TO WKS-LINEA-RPT
054100     MOVE 'RESUMEN DE DATOS POR CASA DE CAMBIO'
054200                              TO WKS-LINEA-RPT (03:35)
054300     PERFORM ESCRIBE-LINEA-RPT
054400     PERFORM ESCRIBE-LINEA-EN-BLANCO
054500     SET  WKS-IX-EXC TO 1
054600     PERFORM IMPRIME-UNA-CASA-RESUMEN
054700        VARYING WKS-IX-EXC FROM 1 BY 1 UNTIL WKS-IX-EXC > 6
054800     MOVE SPACES TO WKS-LINEA-RPT
054900     MOVE 'OTRAS CASAS NO CATALOGADAS...:'
055000                              TO WKS-LINEA-RPT (03:31)
055100     MOVE WKS-CONTEO-OTRAS TO WKS-ED-RANGO
055200     MOVE WKS-ED-RANGO        TO WKS-LINEA-RPT (36:04)
055300     PERFORM ESCRIBE-LINEA-RPT
055400     MOVE SPACES TO WKS-LINEA-RPT
055500     MOVE 'TOTAL DE TASAS LEIDAS........:'
055600                              TO WKS-LINEA-RPT (03:31)
055700     MOVE WKS-NUM-TASAS       TO WKS-ED-RANGO
055800     MOVE WKS-ED-RANGO        TO WKS-LINEA-RPT (36:04)
055900     PERFORM ESCRIBE-LINEA-RPT
056000     PERFORM ESCRIBE-LINEA-EN-BLANCO.
056100 IMPRIME-RESUMEN-DATOS-E. EXIT.
056200
056300 IMPRIME-UNA-CASA-RESUMEN SECTION.
056400     MOVE SPACES TO WKS-LINEA-RPT
056500     MOVE WKS-EXC-NOMBRE (WKS-IX-EXC)
056600                              TO WKS-LINEA-RPT (03:12)
056700     MOVE WKS-EXC-CONTEO (WKS-IX-EXC) TO WKS-ED-RANGO
056800     MOVE WKS-ED-RANGO        TO WKS-LINEA-RPT (18:04)
056900     PERFORM ESCRIBE-LINEA-RPT.
057000 IMPRIME-UNA-CASA-RESUMEN-E. EXIT.
057100
057200*   L I S T A D O   D E   O P O R T U N I D A D E S ,   T O P   30
057300 IMPRIME-OPORTUNIDADES SECTION.
057400     MOVE SPACES TO WKS-LINEA-RPT
057500     MOVE 'OPORTUNIDADES DE ARBITRAJE, ORDEN DESCENDENTE POR APR'
057600                              TO WKS-LINEA-RPT (03:54)
057700     PERFORM ESCRIBE-LINEA-RPT
057800     PERFORM ESCRIBE-LINEA-EN-BLANCO
057810     PERFORM IMPRIME-ENCAB-RANKING
057900     MOVE 0 TO WKS-IMPRESAS-RANKING
058000     PERFORM IMPRIME-UNA-OPORTUNIDAD
058100        VARYING WKS-K FROM 1 BY 1
058200           UNTIL WKS-K > WKS-NUM-OPO OR WKS-K > 30
058300     PERFORM ESCRIBE-LINEA-EN-BLANCO
058400     MOVE SPACES TO WKS-LINEA-RPT
058500     MOVE 'TOTAL DE OPORTUNIDADES ENCONTRADAS...:'
058600                              TO WKS-LINEA-RPT (03:39)
058700     MOVE WKS-NUM-OPO         TO WKS-ED-RANGO
058800     MOVE WKS-ED-RANGO        TO WKS-LINEA-RPT (44:04)
058900     PERFORM ESCRIBE-LINEA-RPT
059000     PERFORM ESCRIBE-LINEA-EN-BLANCO.
059100 IMPRIME-OPORTUNIDADES-E. EXIT.
059110
059120*   E N C A B E Z A D O   D E L   L I S T A D O   D E L   T O P
059130 IMPRIME-ENCAB-RANKING SECTION.
059140     MOVE SPACES              TO WKS-LINEA-RPT
059150     MOVE 'RANGO'             TO WKS-LINEA-RPT (01:05)
059160     MOVE 'SIMBOLO'           TO WKS-LINEA-RPT (07:07)
059170     MOVE 'LARGO'             TO WKS-LINEA-RPT (21:05)
059180     MOVE 'CORTO'             TO WKS-LINEA-RPT (35:05)
059190     MOVE 'T.LARGO'           TO WKS-LINEA-RPT (49:07)
059200     MOVE 'T.CORTO'           TO WKS-LINEA-RPT (61:07)
059210     MOVE 'APR EST'           TO WKS-LINEA-RPT (73:07)
059220     PERFORM ESCRIBE-LINEA-RPT.
059230 IMPRIME-ENCAB-RANKING-E. EXIT.
059240
059300 IMPRIME-UNA-OPORTUNIDAD SECTION.
059400     PERFORM ARMA-DETALLE-OPORTUNIDAD
059500     ADD 1 TO WKS-IMPRESAS-RANKING
059600     MOVE WKS-K TO AFO-RANGO
059700     MOVE SPACES TO WKS-LINEA-RPT
059800     MOVE AFO-RANGO           TO WKS-ED-RANGO
059900     MOVE WKS-ED-RANGO        TO WKS-LINEA-RPT (01:04)
060000     MOVE AFO-SIMBOLO         TO WKS-LINEA-RPT (07:12)
060100     MOVE AFO-CASA-LARGO      TO WKS-LINEA-RPT (21:12)
060200     MOVE AFO-CASA-CORTO      TO WKS-LINEA-RPT (35:12)
060210     COMPUTE WKS-TASA-PCT-CALC ROUNDED = AFO-TASA-LARGO * 100
060220     MOVE WKS-TASA-PCT-CALC   TO WKS-ED-TASA-LARGO
060230     MOVE WKS-ED-TASA-LARGO   TO WKS-LINEA-RPT (49:09)
060240     MOVE '%'                 TO WKS-LINEA-RPT (58:01)
060250     COMPUTE WKS-TASA-PCT-CALC ROUNDED = AFO-TASA-CORTO * 100
060260     MOVE WKS-TASA-PCT-CALC   TO WKS-ED-TASA-CORTO
060270     MOVE WKS-ED-TASA-CORTO   TO WKS-LINEA-RPT (61:09)
060280     MOVE '%'                 TO WKS-LINEA-RPT (70:01)
060300     MOVE AFO-APR-ESTIMADO    TO WKS-ED-APR
060400     MOVE WKS-ED-APR          TO WKS-LINEA-RPT (73:09)
060500     MOVE '%'                 TO WKS-LINEA-RPT (82:01)
060600     PERFORM ESCRIBE-LINEA-RPT.
060700 IMPRIME-UNA-OPORTUNIDAD-E. EXIT.
060800
060900*   A R M A   E L   D E T A L L E   D E   L A   O P O R T U N I D
061000*   E N   L A   F I L A   W K S - K
061100 ARMA-DETALLE-OPORTUNIDAD SECTION.
061200     INITIALIZE REG-AROPFO
061300     MOVE WKS-OPO-SIMBOLO (WKS-K)     TO AFO-SIMBOLO
061400     MOVE WKS-OPO-CASA-LARGO (WKS-K)  TO AFO-CASA-LARGO
061500     MOVE WKS-OPO-CASA-CORTO (WKS-K)  TO AFO-CASA-CORTO
061600     MOVE WKS-OPO-TASA-LARGO (WKS-K)  TO AFO-TASA-LARGO
061700     MOVE WKS-OPO-TASA-CORTO (WKS-K)  TO AFO-TASA-CORTO
061800     MOVE WKS-OPO-DIFERENCIAL (WKS-K) TO AFO-DIFERENCIAL-TASA
061900     MOVE WKS-OPO-APR (WKS-K)         TO AFO-APR-ESTIMADO
062000     MOVE WKS-OPO-MARCA-LARGO (WKS-K) TO AFO-PRECIO-MARCA-LARGO
062100     MOVE WKS-OPO-MARCA-CORTO (WKS-K) TO AFO-PRECIO-MARCA-CORTO
062200     PERFORM CALCULA-DIF-PRECIO-DETALLE.
062300 ARMA-DETALLE-OPORTUNIDAD-E. EXIT.
062400
062500*   D I F E R E N C I A L   D E   P R E C I O   D E   M A R C A ,
062600*   S O L O   S I   H A Y   A M B O S   P R E C I O S
062700 CALCULA-DIF-PRECIO-DETALLE SECTION.
062800     IF AFO-PRECIO-MARCA-LARGO > 0 AND AFO-PRECIO-MARCA-CORTO > 0
062900        IF AFO-PRECIO-MARCA-LARGO > AFO-PRECIO-MARCA-CORTO
063000           COMPUTE WKS-DIF-PRECIO-CALC ROUNDED =
063100              (AFO-PRECIO-MARCA-LARGO - AFO-PRECIO-MARCA-CORTO)
063200              / AFO-PRECIO-MARCA-LARGO * 100
063300        ELSE
063400           COMPUTE WKS-DIF-PRECIO-CALC ROUNDED =
063500              (AFO-PRECIO-MARCA-CORTO - AFO-PRECIO-MARCA-LARGO)
063600              / AFO-PRECIO-MARCA-LARGO * 100
063700        END-IF
063800        MOVE WKS-DIF-PRECIO-CALC TO AFO-PCT-DIF-PRECIO
063900     ELSE
064000        MOVE 0 TO AFO-PCT-DIF-PRECIO
064100     END-IF.
064200 CALCULA-DIF-PRECIO-DETALLE-E. EXIT.
064300
064400*   A N A L I S I S   D E T A L L A D O   ( T O P   1 0 )
064500 IMPRIME-ANALISIS-DETALLADO SECTION.
064600     MOVE SPACES TO WKS-LINEA-RPT
064700     MOVE 'ANALISIS DETALLADO DE LAS 10 MEJORES OPORTUNIDADES'
064800                              TO WKS-LINEA-RPT (03:51)
064900     PERFORM ESCRIBE-LINEA-RPT
065000     PERFORM ESCRIBE-LINEA-EN-BLANCO
065100     MOVE 0 TO WKS-IMPRESAS-DETALLE
065200     PERFORM IMPRIME-UN-DETALLE
065300        VARYING WKS-K FROM 1 BY 1
065400           UNTIL WKS-K > WKS-NUM-OPO OR WKS-K > 10.
065500 IMPRIME-ANALISIS-DETALLADO-E. EXIT.
065600
065700 IMPRIME-UN-DETALLE SECTION.
065800     PERFORM ARMA-DETALLE-OPORTUNIDAD
065900     ADD 1 TO WKS-IMPRESAS-DETALLE
066000     MOVE SPACES TO WKS-LINEA-RPT
066100     MOVE WKS-K               TO WKS-ED-RANGO
066200     STRING '#' DELIMITED BY SIZE
066300            WKS-ED-RANGO      DELIMITED BY SIZE
066400            ' - '             DELIMITED BY SIZE
066500            AFO-SIMBOLO       DELIMITED BY SIZE
066600       INTO WKS-LINEA-RPT (03:24)
066700     PERFORM ESCRIBE-LINEA-RPT
066800     MOVE SPACES TO WKS-LINEA-RPT
066900     MOVE 'LARGO: '           TO WKS-LINEA-RPT (05:07)
067000     MOVE AFO-CASA-LARGO      TO WKS-LINEA-RPT (12:12)
067100     COMPUTE WKS-TASA-PCT-CALC ROUNDED = AFO-TASA-LARGO * 100
067200     MOVE WKS-TASA-PCT-CALC   TO WKS-ED-TASA-LARGO
067300     MOVE WKS-ED-TASA-LARGO   TO WKS-LINEA-RPT (25:09)
067400     MOVE '%'                 TO WKS-LINEA-RPT (34:01)
067500     PERFORM ESCRIBE-LINEA-RPT
067600     MOVE SPACES TO WKS-LINEA-RPT
067700     MOVE 'CORTO: '           TO WKS-LINEA-RPT (05:07)
067800     MOVE AFO-CASA-CORTO      TO WKS-LINEA-RPT (12:12)
067900     COMPUTE WKS-TASA-PCT-CALC ROUNDED = AFO-TASA-CORTO * 100
068000     MOVE WKS-TASA-PCT-CALC   TO WKS-ED-TASA-CORTO
068100     MOVE WKS-ED-TASA-CORTO   TO WKS-LINEA-RPT (25:09)
068200     MOVE '%'                 TO WKS-LINEA-RPT (34:01)
068300     PERFORM ESCRIBE-LINEA-RPT
068400     MOVE SPACES TO WKS-LINEA-RPT
068500     MOVE 'APR ESTIMADO: '    TO WKS-LINEA-RPT (05:14)
068600     MOVE AFO-APR-ESTIMADO    TO WKS-ED-APR
068700     MOVE WKS-ED-APR          TO WKS-LINEA-RPT (20:09)
068800     MOVE '%'                 TO WKS-LINEA-RPT (29:01)
068900     PERFORM ESCRIBE-LINEA-RPT
068910     MOVE SPACES TO WKS-LINEA-RPT
068920     MOVE 'DIFERENCIAL DE TASA: '
068930                           TO WKS-LINEA-RPT (05:21)
068940     COMPUTE WKS-TASA-PCT-CALC ROUNDED =
068950            AFO-DIFERENCIAL-TASA * 100
068960     MOVE WKS-TASA-PCT-CALC   TO WKS-ED-TASA-LARGO
068970     MOVE WKS-ED-TASA-LARGO   TO WKS-LINEA-RPT (27:09)
068980     MOVE '%'                 TO WKS-LINEA-RPT (36:01)
068990     PERFORM ESCRIBE-LINEA-RPT
069000     IF AFO-PRECIO-MARCA-LARGO > 0 AND AFO-PRECIO-MARCA-CORTO > 0
069010        MOVE SPACES TO WKS-LINEA-RPT
069020        MOVE 'MARCA LARGO: '     TO WKS-LINEA-RPT (05:13)
069030        MOVE AFO-PRECIO-MARCA-LARGO
069040                              TO WKS-ED-MARCA-LARGO
069050        MOVE WKS-ED-MARCA-LARGO  TO WKS-LINEA-RPT (19:16)
069060        PERFORM ESCRIBE-LINEA-RPT
069065        MOVE SPACES TO WKS-LINEA-RPT
069070        MOVE 'MARCA CORTO: '     TO WKS-LINEA-RPT (05:13)
069075        MOVE AFO-PRECIO-MARCA-CORTO
069080                              TO WKS-ED-MARCA-CORTO
069085        MOVE WKS-ED-MARCA-CORTO  TO WKS-LINEA-RPT (19:16)
069090        PERFORM ESCRIBE-LINEA-RPT
069100        MOVE SPACES TO WKS-LINEA-RPT
069200        MOVE 'DIFERENCIAL DE PRECIO: '
069300                              TO WKS-LINEA-RPT (05:23)
069400        MOVE AFO-PCT-DIF-PRECIO TO WKS-ED-DIF-PRECIO
069500        MOVE WKS-ED-DIF-PRECIO  TO WKS-LINEA-RPT (29:09)
069600        MOVE '%'                TO WKS-LINEA-RPT (39:01)
069700        PERFORM ESCRIBE-LINEA-RPT
069800     END-IF
069900     PERFORM ESCRIBE-LINEA-EN-BLANCO.
070000 IMPRIME-UN-DETALLE-E. EXIT.
070100
070200*   M A T R I Z   D E   T A S A S   ( 8   S I M B O L O S   X
070300*   6   C A S A S   D E   C A M B I O )
070400 IMPRIME-MATRIZ-TASAS SECTION.
070500     MOVE SPACES TO WKS-LINEA-RPT
070600     MOVE 'MATRIZ DE TASAS DE FONDEO POR SIMBOLO Y CASA'
070700                              TO WKS-LINEA-RPT (03:45)
070800     PERFORM ESCRIBE-LINEA-RPT
070900     PERFORM ESCRIBE-LINEA-EN-BLANCO
071000     MOVE SPACES TO WKS-LINEA-RPT
071100     MOVE 'SIMBOLO'           TO WKS-LINEA-RPT (03:07)
071200     PERFORM IMPRIME-ENCAB-COLUMNA
071300        VARYING WKS-IX-EXC FROM 1 BY 1 UNTIL WKS-IX-EXC > 6
071400     PERFORM ESCRIBE-LINEA-RPT
071500     PERFORM IMPRIME-FILA-MATRIZ
071600        VARYING WKS-IX-SIM FROM 1 BY 1 UNTIL WKS-IX-SIM > 8.
071700 IMPRIME-MATRIZ-TASAS-E. EXIT.
071800
071900 IMPRIME-ENCAB-COLUMNA SECTION.
072000     COMPUTE WKS-J = 12 + (WKS-IX-EXC * 12)
072100     MOVE WKS-EXC-NOMBRE (WKS-IX-EXC)
072200                    TO WKS-LINEA-RPT (WKS-J:12).
072300 IMPRIME-ENCAB-COLUMNA-E. EXIT.
072400
072500 IMPRIME-FILA-MATRIZ SECTION.
072600     MOVE SPACES TO WKS-LINEA-RPT
072700     MOVE WKS-SIM-NOMBRE (WKS-IX-SIM) TO WKS-LINEA-RPT (03:12)
072800     PERFORM IMPRIME-CELDA-MATRIZ
072900        VARYING WKS-IX-EXC FROM 1 BY 1 UNTIL WKS-IX-EXC > 6
073000     PERFORM ESCRIBE-LINEA-RPT.
073100 IMPRIME-FILA-MATRIZ-E. EXIT.
073200
073300*   B U S C A   L A   T A S A   D E   L A   C E L D A
073400*   S O B R E   L A   T A B L A   D E   T A S A S
073500 IMPRIME-CELDA-MATRIZ SECTION.
073600     COMPUTE WKS-J = 12 + (WKS-IX-EXC * 12)
073700     SET WKS-IX-TASA TO 1
073800     SEARCH WKS-TASA-FILA
073900        AT END
074000               MOVE 'N/A'    TO WKS-LINEA-RPT (WKS-J:03)
074100        WHEN WKS-TASA-SIMBOLO (WKS-IX-TASA) =
074200             WKS-SIM-NOMBRE (WKS-IX-SIM)
074300             AND WKS-TASA-CASA (WKS-IX-TASA) =
074400                 WKS-EXC-NOMBRE (WKS-IX-EXC)
074500               COMPUTE WKS-TASA-PCT-CALC ROUNDED =
074550                  WKS-TASA-VALOR (WKS-IX-TASA) * 100
074700               MOVE WKS-TASA-PCT-CALC TO WKS-ED-TASA-LARGO
074800               MOVE WKS-ED-TASA-LARGO TO WKS-LINEA-RPT (WKS-J:09)
074900     END-SEARCH.
075000 IMPRIME-CELDA-MATRIZ-E. EXIT.
075100
075200 ESTADISTICAS SECTION.
075300     DISPLAY '----------------------------------------'
075400     MOVE    WKS-LEIDOS-ARFOND       TO   WKS-MASCARA
075500     DISPLAY 'TASAS DE FONDEO LEIDAS:      ' WKS-MASCARA
075600     MOVE    WKS-GRUPOS-PROCESADOS   TO   WKS-MASCARA
075700     DISPLAY 'SIMBOLOS PROCESADOS:         ' WKS-MASCARA
075800     MOVE    WKS-OPORTUNIDADES-TOTAL TO   WKS-MASCARA
075900     DISPLAY 'OPORTUNIDADES ENCONTRADAS:   ' WKS-MASCARA
076000     MOVE    WKS-IMPRESAS-RANKING    TO   WKS-MASCARA
076100     DISPLAY 'IMPRESAS EN RANKING:         ' WKS-MASCARA
076200     MOVE    WKS-IMPRESAS-DETALLE    TO   WKS-MASCARA
076300     DISPLAY 'IMPRESAS EN ANALISIS DET.:   ' WKS-MASCARA
076400     MOVE    WKS-ESCRITOS-ARSCANR    TO   WKS-MASCARA
076500     DISPLAY 'LINEAS ESCRITAS EN REPORTE:  ' WKS-MASCARA
076600     DISPLAY '----------------------------------------'.
076700 ESTADISTICAS-E. EXIT.
076800
076900 CIERRA-ARCHIVOS SECTION.
077000     CLOSE ARFONDS ARSCANR.
077100 CIERRA-ARCHIVOS-E. EXIT.
