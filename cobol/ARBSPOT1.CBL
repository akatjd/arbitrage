000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* PROGRAMA    : ARBSPOT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL ARBITRAJE ENTRE DOS CASAS DE CAMBIO,  *
000800*             UNA COTIZADA EN DOLARES Y OTRA EN WONES (PRIMA     *
000900*             KIMCHI), EVALUANDO AMBOS SENTIDOS DE COMPRA/VENTA  *
001000*             NETOS DE COMISION Y TRANSFERENCIA Y ELIGIENDO EL   *
001100*             SENTIDO MAS RENTABLE                               *
001200* ARCHIVOS    : ARTICKS=E,ARCOMIS=E,AROPPSP=S                    *
001300* ACCION (ES) : C=CALCULA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500******************************************************************
001600*             CONTROL DE CAMBIOS                                 *
001700*             -------------------------------------------------- *
001800*             08/03/1991 CAAL 000000 VERSION INICIAL, DIRECCION  *
001900*             14/05/1991 CAAL 000012 SE AGREGA ESCALADO DE GANAN *
002000*             02/09/1992 JMPR 000045 CORRIGE COMPARACION DE SENT *
002100*             21/01/1993 JMPR 000051 AJUSTE DE MASCARA EN ESTADI *
002200*             11/11/1994 CAAL 000078 SE AGREGA VALIDACION DE PRE *
002300*             30/06/1995 DERL 000090 TABLA DE COMISIONES AMPLIAD *
002400*             03/04/1996 DERL 000103 CORRIGE LECTURA DE PAR DE C *
002500*             19/08/1997 JMPR 000118 SE DOCUMENTA COMISION DE TR *
002600*             04/12/1998 DERL 000129 REVISION Y2K - FECHA EJECUC *
002700*             22/02/1999 DERL 000130 REVISION Y2K - PRUEBAS DE P *
002800*             17/07/2001 EEDR 000144 SE AGREGA COMISION POR DEFE *
002900*             09/03/2004 EEDR 000160 LIMPIEZA DE COMENTARIOS Y R *
002950*             17/11/2005 EEDR 000168 EXCLUYE GANANCIA DE VALIDACI*
003000******************************************************************
003100       IDENTIFICATION DIVISION.
003200       PROGRAM-ID.                     ARBSPOT1.
003300       AUTHOR.                         CARLOS ALVARADO.
003400       INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003500       DATE-WRITTEN.                   08/03/1991.
003600       DATE-COMPILED.                  09/03/2004.
003700       SECURITY.                       USO INTERNO DEPARTAMENTAL.
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           CLASS CLASE-MONEDA IS 'U' 'K'
004200           UPSI-0 ON STATUS IS WKS-MODO-DETALLE.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT ARTICKS ASSIGN TO ARTICKS
004600                  ORGANIZATION IS LINE SEQUENTIAL
004700                  FILE STATUS  IS FS-ARTICKS.
004800           SELECT ARCOMIS  ASSIGN TO ARCOMIS
004900                  ORGANIZATION IS LINE SEQUENTIAL
005000                  FILE STATUS  IS FS-ARCOMIS.
005100           SELECT AROPPSP  ASSIGN TO AROPPSP
005200                  ORGANIZATION IS LINE SEQUENTIAL
005300                  FILE STATUS  IS FS-AROPPSP.
005400       DATA DIVISION.
005500       FILE SECTION.
005600*   COTIZACIONES SPOT POR CASA DE CAMBIO Y SIMBOLO
005700*   TABLA DE COMISIONES POR CASA DE CAMBIO
005800*   OPORTUNIDADES DE ARBITRAJE SPOT (SALIDA)
005900       FD ARTICKS.
006000           COPY ARTICK1.
006100       FD ARCOMIS.
006200           COPY ARCOMI1.
006300       FD AROPPSP.
006400           COPY AROPSP1.
006500       WORKING-STORAGE SECTION.
006600*   PARAMETROS DE EJECUCION (SYSIN)
006700       01 WKS-PARM-A.
006800          02 WKS-PARM-CASA-USD          PIC X(12).
006900          02 WKS-PARM-CASA-KRW          PIC X(12).
007000          02 WKS-PARM-SIMBOLO           PIC X(12).
007100          02 WKS-PARM-TASA-CAMBIO       PIC S9(05)V9(02)
007200                                             VALUE +130000.
007300          02 WKS-PARM-MONTO-K           PIC S9(09)V9(02)
007400                                             VALUE ZEROS.
007500          02 FILLER                     PIC X(05).
007600*   CONSTANTES Y COMISION DE TRANSFERENCIA
007700       01 WKS-PARM-COMISION-TRANSF      PIC S9(01)V9(04)
007800                                             VALUE 0.0010.
007900       01 WKS-COMISION-DEFECTO          PIC S9(01)V9(06)
008000                                             VALUE 0.002000.
008100*   RECURSOS RUTINAS DE FILE STATUS
008200       01 WKS-FS-STATUS.
008300          02 FS-ARTICKS              PIC X(02) VALUE SPACES.
008400          02 FS-ARCOMIS               PIC X(02) VALUE SPACES.
008500          02 FS-AROPPSP               PIC X(02) VALUE SPACES.
008600          02 FILLER                   PIC X(02).
008700*   TABLA DE COMISIONES CARGADA DE ARCOMIS
008800       01 WKS-TABLA-COMISIONES.
008900          02 WKS-NUM-COMISIONES       PIC 9(03) COMP VALUE ZEROS.
009000          02 WKS-COMISION-FILA OCCURS 20 TIMES
009100                                INDEXED BY WKS-IX-COM.
009200             04 WKS-COM-CASA          PIC X(12).
009300             04 WKS-COM-TAKER         PIC S9(01)V9(06).
009400             04 FILLER                PIC X(02).
009500*   COMISIONES TAKER DEL PAR EVALUADO
009600       01 WKS-COMISIONES-PAR.
009700          02 WKS-FB                 PIC S9(01)V9(06) VALUE ZEROS.
009800          02 WKS-FU                 PIC S9(01)V9(06) VALUE ZEROS.
009900          02 FILLER                 PIC X(02).
010000*   PAR DE COTIZACIONES LEIDAS DE ARTICKS
010100       01 WKS-COTIZACIONES-PAR.
010200          02 WKS-BA-ASK             PIC S9(09)V9(04) VALUE ZEROS.
010300          02 WKS-UB-BID             PIC S9(09)V9(04) VALUE ZEROS.
010400          02 FILLER                 PIC X(02).
010500       01 WKS-COTIZACIONES-PAR-R REDEFINES WKS-COTIZACIONES-PAR.
010600          02 WKS-COT-CAMPO OCCURS 2 TIMES PIC S9(09)V9(04).
010700       01 WKS-BASE-KRW              PIC S9(09)V9(04) VALUE ZEROS.
010800*   RESULTADOS POR SENTIDO DE ARBITRAJE
010900       01 WKS-DIRECCION-1.
011000          02 WKS-D1-PRECIO-COMPRA   PIC S9(09)V9(04).
011100          02 WKS-D1-PRECIO-VENTA    PIC S9(09)V9(04).
011200          02 WKS-D1-COSTO-COMPRA    PIC S9(09)V9(04).
011300          02 WKS-D1-INGRESO-VENTA   PIC S9(09)V9(04).
011400          02 WKS-D1-GANANCIA        PIC S9(09)V9(04).
011500          02 FILLER                 PIC X(02).
011600       01 WKS-DIRECCION-1-R REDEFINES WKS-DIRECCION-1.
011700          02 WKS-D1-CAMPO OCCURS 5 TIMES PIC S9(09)V9(04).
011800       01 WKS-DIRECCION-2.
011900          02 WKS-D2-PRECIO-COMPRA   PIC S9(09)V9(04).
012000          02 WKS-D2-PRECIO-VENTA    PIC S9(09)V9(04).
012100          02 WKS-D2-COSTO-COMPRA    PIC S9(09)V9(04).
012200          02 WKS-D2-INGRESO-VENTA   PIC S9(09)V9(04).
012300          02 WKS-D2-GANANCIA        PIC S9(09)V9(04).
012400          02 FILLER                 PIC X(02).
012500       01 WKS-DIRECCION-2-R REDEFINES WKS-DIRECCION-2.
012600          02 WKS-D2-CAMPO OCCURS 5 TIMES PIC S9(09)V9(04).
012700       01 WKS-D1-PCT               PIC S9(04)V9(04) VALUE ZEROS.
012800       01 WKS-D2-PCT               PIC S9(04)V9(04) VALUE ZEROS.
012900*   MONTO ESCALADO A LA INVERSION K (SOLO DISPLAY)
013000       01 WKS-MONTO-RESULT.
013100          02 WKS-MR-GANANCIA        PIC S9(09)V9(02).
013200          02 WKS-MR-RETORNO         PIC S9(09)V9(02).
013300          02 FILLER                 PIC X(02).
013400*   BANDERAS Y CONTADORES DE TRABAJO
013500       01 WKS-BANDERAS.
013600          02 WKS-FIN-ARTICK          PIC 9(01) VALUE ZEROS.
013700             88 FIN-ARTICK                     VALUE 1.
013800          02 WKS-FIN-ARCOMI          PIC 9(01) VALUE ZEROS.
013900             88 FIN-ARCOMI                     VALUE 1.
014000          02 WKS-ENCONTRO-USD        PIC 9(01) VALUE ZEROS.
014100          02 WKS-ENCONTRO-KRW        PIC 9(01) VALUE ZEROS.
014200          02 WKS-PAR-VALIDO          PIC 9(01) VALUE ZEROS.
014300          02 WKS-DIR1-VALIDA         PIC 9(01) VALUE ZEROS.
014400          02 WKS-DIR2-VALIDA         PIC 9(01) VALUE ZEROS.
014500          02 WKS-MODO-DETALLE        PIC 9(01) VALUE ZEROS.
014600          02 FILLER                  PIC X(02).
014700       01 WKS-CONTADORES.
014800          02 WKS-LEIDOS-ARTICK       PIC 9(07) COMP VALUE ZEROS.
014900          02 WKS-LEIDOS-ARCOMI       PIC 9(07) COMP VALUE ZEROS.
015000          02 WKS-ESCRITOS-AROPSP     PIC 9(07) COMP VALUE ZEROS.
015100          02 WKS-OMITIDOS            PIC 9(07) COMP VALUE ZEROS.
015200          02 WKS-K                   PIC 9(02) COMP VALUE ZEROS.
015300          02 WKS-MASCARA             PIC Z,ZZZ,ZZ9.
015400          02 FILLER                  PIC X(02).
015500*   SELLO DE FECHA Y HORA DE EJECUCION
015600       01 WKS-FECHA-EJECUCION.
015700          02 WKS-FE-ANO              PIC 9(02).
015800          02 WKS-FE-MES              PIC 9(02).
015900          02 WKS-FE-DIA              PIC 9(02).
016000          02 FILLER                  PIC X(02).
016100       01 WKS-HORA-EJECUCION.
016200          02 WKS-HE-HOR              PIC 9(02).
016300          02 WKS-HE-MIN              PIC 9(02).
016400          02 WKS-HE-SEG              PIC 9(02).
016500          02 WKS-HE-CEN              PIC 9(02).
016600          02 FILLER                  PIC X(02).
016700       PROCEDURE DIVISION.
016800*   S E C C I O N   P R I N C I P A L
016900       000-MAIN SECTION.
017000           PERFORM APERTURA-ARCHIVOS
017100           PERFORM CARGA-COMISIONES
017200           PERFORM LEE-COTIZACIONES-PAR
017300           IF WKS-PAR-VALIDO = 1
017400              PERFORM BUSCA-COMISION-PAR
017500              PERFORM CALCULA-DIRECCION-1
017600              PERFORM CALCULA-DIRECCION-2
017700              PERFORM VALIDA-DIRECCIONES
017800              PERFORM ELIGE-DIRECCION-MAYOR
017900              PERFORM CALCULA-PRIMA-BRUTA
018000              PERFORM CALCULA-GANANCIA-MONTO
018100              PERFORM ESCRIBE-AROPPSP
018200           ELSE
018300              ADD 1 TO WKS-OMITIDOS
018400           END-IF
018500           PERFORM ESTADISTICAS
018600           PERFORM CIERRA-ARCHIVOS
018700           STOP RUN.
018800       000-MAIN-E. EXIT.
018900
019000       APERTURA-ARCHIVOS SECTION.
019100           ACCEPT WKS-FECHA-EJECUCION  FROM DATE
019200           ACCEPT WKS-HORA-EJECUCION   FROM TIME
019300           ACCEPT WKS-PARM-CASA-USD    FROM SYSIN
019400           ACCEPT WKS-PARM-CASA-KRW    FROM SYSIN
019500           ACCEPT WKS-PARM-SIMBOLO     FROM SYSIN
019600           OPEN INPUT  ARTICKS ARCOMIS
019700                OUTPUT AROPPSP
019800           IF FS-ARTICKS NOT = '00'
019900              DISPLAY '>>> ERROR AL ABRIR ARTICKS <<<' UPON
020000                      CONSOLE
020100              DISPLAY '    FILE STATUS: ' FS-ARTICKS
020200              MOVE 91 TO RETURN-CODE
020300              STOP RUN
020400           END-IF
020500           IF FS-ARCOMIS NOT = '00'
020600              DISPLAY '>>> ERROR AL ABRIR ARCOMIS <<<' UPON
020700                      CONSOLE
020800              DISPLAY '    FILE STATUS: ' FS-ARCOMIS
020900              MOVE 91 TO RETURN-CODE
021000              STOP RUN
021100           END-IF
021200           IF FS-AROPPSP NOT = '00'
021300              DISPLAY '>>> ERROR AL ABRIR AROPPSP <<<' UPON
021400                      CONSOLE
021500              DISPLAY '    FILE STATUS: ' FS-AROPPSP
021600              MOVE 91 TO RETURN-CODE
021700              STOP RUN
021800           END-IF.
021900       APERTURA-ARCHIVOS-E. EXIT.
022000
022100*   C A R G A   D E   C O M I S I O N E S
022200       CARGA-COMISIONES SECTION.
022300           PERFORM LEE-ARCOMIS
022400           PERFORM AGREGA-COMISION UNTIL FIN-ARCOMI.
022500       CARGA-COMISIONES-E. EXIT.
022600
022700       LEE-ARCOMIS SECTION.
022800           READ ARCOMIS
022900             AT END
023000                MOVE 1 TO WKS-FIN-ARCOMI
023100           END-READ.
023200       LEE-ARCOMIS-E. EXIT.
023300
023400       AGREGA-COMISION SECTION.
023500           ADD 1 TO WKS-NUM-COMISIONES
023600           ADD 1 TO WKS-LEIDOS-ARCOMI
023700           SET  WKS-IX-COM TO WKS-NUM-COMISIONES
023800           MOVE AFE-CASA          TO WKS-COM-CASA (WKS-IX-COM)
023900           MOVE AFE-COMISION-TAKER
024000                            TO WKS-COM-TAKER (WKS-IX-COM)
024100           PERFORM LEE-ARCOMIS.
024200       AGREGA-COMISION-E. EXIT.
024300
024400*   L E C T U R A   D E L   P A R   D E   C O T I Z A C I O N
024500       LEE-COTIZACIONES-PAR SECTION.
024600           MOVE 0 TO WKS-ENCONTRO-USD WKS-ENCONTRO-KRW
024700           PERFORM LEE-ARTICK
024800           PERFORM EVALUA-TICKET UNTIL FIN-ARTICK
024900           IF WKS-ENCONTRO-USD = 1 AND WKS-ENCONTRO-KRW = 1
025000              MOVE 1 TO WKS-PAR-VALIDO
025100              PERFORM VALIDA-PAR-TICKETS
025200           ELSE
025300              MOVE 0 TO WKS-PAR-VALIDO
025400           END-IF.
025500       LEE-COTIZACIONES-PAR-E. EXIT.
025600
025700       LEE-ARTICK SECTION.
025800           READ ARTICKS
025900             AT END
026000                MOVE 1 TO WKS-FIN-ARTICK
026100           END-READ.
026200       LEE-ARTICK-E. EXIT.
026300
026400       EVALUA-TICKET SECTION.
026500           ADD 1 TO WKS-LEIDOS-ARTICK
026600           IF ATK-SIMBOLO = WKS-PARM-SIMBOLO
026700              IF ATK-CASA = WKS-PARM-CASA-USD
026800                 AND ATK-MONEDA = 'USD'
026900                 MOVE ATK-PRECIO-COMPRA TO WKS-BA-ASK
027000                 MOVE 1                 TO WKS-ENCONTRO-USD
027100              END-IF
027200              IF ATK-CASA = WKS-PARM-CASA-KRW
027300                 AND ATK-MONEDA = 'KRW'
027400                 MOVE ATK-PRECIO-VENTA  TO WKS-UB-BID
027500                 MOVE 1                 TO WKS-ENCONTRO-KRW
027600              END-IF
027700           END-IF
027800           PERFORM LEE-ARTICK.
027900       EVALUA-TICKET-E. EXIT.
028000
028100       VALIDA-PAR-TICKETS SECTION.
028200           PERFORM VALIDA-UN-CAMPO-PAR
028300              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 2.
028400       VALIDA-PAR-TICKETS-E. EXIT.
028500
028600       VALIDA-UN-CAMPO-PAR SECTION.
028700           IF WKS-COT-CAMPO (WKS-K) = 0
028800              MOVE 0 TO WKS-PAR-VALIDO
028900           END-IF.
029000       VALIDA-UN-CAMPO-PAR-E. EXIT.
029100
029200*   B U S C A   C O M I S I O N   D E L   P A R
029300       BUSCA-COMISION-PAR SECTION.
029400           MOVE WKS-COMISION-DEFECTO TO WKS-FB WKS-FU
029500           SET WKS-IX-COM TO 1
029600           SEARCH WKS-COMISION-FILA
029700              AT END
029800                 CONTINUE
029900              WHEN WKS-COM-CASA (WKS-IX-COM)
030000                              = WKS-PARM-CASA-USD
030100                 MOVE WKS-COM-TAKER (WKS-IX-COM) TO WKS-FB
030200           END-SEARCH
030300           SET WKS-IX-COM TO 1
030400           SEARCH WKS-COMISION-FILA
030500              AT END
030600                 CONTINUE
030700              WHEN WKS-COM-CASA (WKS-IX-COM)
030800                              = WKS-PARM-CASA-KRW
030900                 MOVE WKS-COM-TAKER (WKS-IX-COM) TO WKS-FU
031000           END-SEARCH.
031100       BUSCA-COMISION-PAR-E. EXIT.
031200
031300*   C A L C U L O   D E   S E N T I D O S
031400       CALCULA-DIRECCION-1 SECTION.
031500           COMPUTE WKS-BASE-KRW =
031600                   WKS-BA-ASK * WKS-PARM-TASA-CAMBIO
031700           MOVE WKS-BASE-KRW TO WKS-D1-PRECIO-COMPRA
031800           MOVE WKS-UB-BID   TO WKS-D1-PRECIO-VENTA
031900           COMPUTE WKS-D1-COSTO-COMPRA =
032000                   WKS-BASE-KRW * (1 + WKS-FB)
032100           COMPUTE WKS-D1-INGRESO-VENTA =
032200                   WKS-UB-BID * (1 - WKS-FU)
032300           COMPUTE WKS-D1-GANANCIA =
032400                   WKS-D1-INGRESO-VENTA - WKS-D1-COSTO-COMPRA
032500           COMPUTE WKS-D1-PCT ROUNDED =
032600                   (WKS-D1-GANANCIA / WKS-D1-COSTO-COMPRA * 100)
032700                   - (WKS-PARM-COMISION-TRANSF * 100).
032800       CALCULA-DIRECCION-1-E. EXIT.
032900
033000       CALCULA-DIRECCION-2 SECTION.
033100           MOVE WKS-UB-BID   TO WKS-D2-PRECIO-COMPRA
033200           MOVE WKS-BASE-KRW TO WKS-D2-PRECIO-VENTA
033300           COMPUTE WKS-D2-COSTO-COMPRA =
033400                   WKS-UB-BID * (1 + WKS-FU)
033500           COMPUTE WKS-D2-INGRESO-VENTA =
033600                   WKS-BASE-KRW * (1 - WKS-FB)
033700           COMPUTE WKS-D2-GANANCIA =
033800                   WKS-D2-INGRESO-VENTA - WKS-D2-COSTO-COMPRA
033900           COMPUTE WKS-D2-PCT ROUNDED =
034000                   (WKS-D2-GANANCIA / WKS-D2-COSTO-COMPRA * 100)
034100                   - (WKS-PARM-COMISION-TRANSF * 100).
034200       CALCULA-DIRECCION-2-E. EXIT.
034300
034400       VALIDA-DIRECCIONES SECTION.
034410*-->  DESCARTA SENTIDO SI ALGUN PRECIO/COSTO RESULTO NEGATIVO
034420*-->  (CAMPO 5, GANANCIA, QUEDA FUERA: UNA GANANCIA NEGATIVA ES
034430*-->  UN SENTIDO NO RENTABLE, NO UN DATO INVALIDO - CAAL/03)
034600           MOVE 1 TO WKS-DIR1-VALIDA
034700           PERFORM VALIDA-CAMPO-DIR-1
034800              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4
034900           MOVE 1 TO WKS-DIR2-VALIDA
035000           PERFORM VALIDA-CAMPO-DIR-2
035100              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4
035200           IF WKS-DIR1-VALIDA = 0
035300              MOVE -9999.9999 TO WKS-D1-PCT
035400           END-IF
035500           IF WKS-DIR2-VALIDA = 0
035600              MOVE -9999.9999 TO WKS-D2-PCT
035700           END-IF.
035800       VALIDA-DIRECCIONES-E. EXIT.
035900
036000       VALIDA-CAMPO-DIR-1 SECTION.
036100           IF WKS-D1-CAMPO (WKS-K) < 0
036200              MOVE 0 TO WKS-DIR1-VALIDA
036300           END-IF.
036400       VALIDA-CAMPO-DIR-1-E. EXIT.
036500
036600       VALIDA-CAMPO-DIR-2 SECTION.
036700           IF WKS-D2-CAMPO (WKS-K) < 0
036800              MOVE 0 TO WKS-DIR2-VALIDA
036900           END-IF.
037000       VALIDA-CAMPO-DIR-2-E. EXIT.
037100
037200*   E L I G E   E L   S E N T I D O   M A S   R E N T A B L E
037300       ELIGE-DIRECCION-MAYOR SECTION.
037400           INITIALIZE REG-AROPSP
037500           IF WKS-D1-PCT > WKS-D2-PCT
037600              MOVE WKS-PARM-CASA-USD    TO ASO-CASA-COMPRA
037700              MOVE WKS-PARM-CASA-KRW    TO ASO-CASA-VENTA
037800              MOVE WKS-D1-PRECIO-COMPRA TO ASO-PRECIO-COMPRA
037900              MOVE WKS-D1-PRECIO-VENTA  TO ASO-PRECIO-VENTA
038000              MOVE WKS-D1-COSTO-COMPRA  TO ASO-COSTO-COMPRA
038100              MOVE WKS-D1-INGRESO-VENTA TO ASO-INGRESO-VENTA
038200              MOVE WKS-D1-GANANCIA      TO ASO-MONTO-GANANCIA
038300              MOVE WKS-D1-PCT           TO ASO-PCT-GANANCIA
038400           ELSE
038500              MOVE WKS-PARM-CASA-KRW    TO ASO-CASA-COMPRA
038600              MOVE WKS-PARM-CASA-USD    TO ASO-CASA-VENTA
038700              MOVE WKS-D2-PRECIO-COMPRA TO ASO-PRECIO-COMPRA
038800              MOVE WKS-D2-PRECIO-VENTA  TO ASO-PRECIO-VENTA
038900              MOVE WKS-D2-COSTO-COMPRA  TO ASO-COSTO-COMPRA
039000              MOVE WKS-D2-INGRESO-VENTA TO ASO-INGRESO-VENTA
039100              MOVE WKS-D2-GANANCIA      TO ASO-MONTO-GANANCIA
039200              MOVE WKS-D2-PCT           TO ASO-PCT-GANANCIA
039300           END-IF
039400           MOVE WKS-PARM-SIMBOLO TO ASO-SIMBOLO
039500           IF ASO-PCT-GANANCIA > 0
039600              SET ASO-RENTABLE-SI TO TRUE
039700           ELSE
039800              SET ASO-RENTABLE-NO TO TRUE
039900           END-IF.
040000       ELIGE-DIRECCION-MAYOR-E. EXIT.
040100
040200       CALCULA-PRIMA-BRUTA SECTION.
040300           COMPUTE ASO-PCT-PRIMA-BRUTA ROUNDED =
040400                   (WKS-UB-BID - WKS-BASE-KRW)
040500                   / WKS-BASE-KRW * 100.
040600       CALCULA-PRIMA-BRUTA-E. EXIT.
040700
040800*   G A N A N C I A   E S C A L A D A   A L   M O N T O   K
040900       CALCULA-GANANCIA-MONTO SECTION.
041000           IF ASO-RENTABLE-SI
041100              COMPUTE WKS-MR-GANANCIA ROUNDED =
041200                      WKS-PARM-MONTO-K * ASO-PCT-GANANCIA / 100
041300              COMPUTE WKS-MR-RETORNO ROUNDED =
041400                      WKS-PARM-MONTO-K + WKS-MR-GANANCIA
041500           ELSE
041600              MOVE 0                TO WKS-MR-GANANCIA
041700              MOVE WKS-PARM-MONTO-K TO WKS-MR-RETORNO
041800           END-IF
041900           DISPLAY 'GANANCIA MONTO K: ' WKS-MR-GANANCIA
042000           DISPLAY 'RETORNO ESTIMADO: ' WKS-MR-RETORNO.
042100       CALCULA-GANANCIA-MONTO-E. EXIT.
042200
042300       ESCRIBE-AROPPSP SECTION.
042400           WRITE REG-AROPSP
042500           IF FS-AROPPSP NOT = '00'
042600              DISPLAY 'ERROR GRABAR AROPPSP ST: ' FS-AROPPSP
042700           ELSE
042800              ADD 1 TO WKS-ESCRITOS-AROPSP
042900           END-IF.
043000       ESCRIBE-AROPPSP-E. EXIT.
043100
043200       ESTADISTICAS SECTION.
043300           DISPLAY '----------------------------------------'
043400           MOVE    WKS-LEIDOS-ARTICK   TO   WKS-MASCARA
043500           DISPLAY 'COTIZACIONES LEIDAS:        ' WKS-MASCARA
043600           MOVE    WKS-LEIDOS-ARCOMI   TO   WKS-MASCARA
043700           DISPLAY 'COMISIONES CARGADAS:        ' WKS-MASCARA
043800           MOVE    WKS-ESCRITOS-AROPSP TO   WKS-MASCARA
043900           DISPLAY 'OPORTUNIDADES ESCRITAS:     ' WKS-MASCARA
044000           MOVE    WKS-OMITIDOS        TO   WKS-MASCARA
044100           DISPLAY 'PARES OMITIDOS (SIN DATOS): ' WKS-MASCARA
044200           DISPLAY '----------------------------------------'.
044300       ESTADISTICAS-E. EXIT.
044400
044500       CIERRA-ARCHIVOS SECTION.
044600           CLOSE ARTICKS ARCOMIS AROPPSP.
044700       CIERRA-ARCHIVOS-E. EXIT.
