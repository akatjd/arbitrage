000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : CARLOS ALVARADO (CAAL)                           *
000400* APLICACION  : ARBITRAJE CRIPTOMONEDAS                          *
000500* COPIA       : ARCOMI1                                          *
000600* TIPO        : LAYOUT DE ARCHIVO / TABLA DE REFERENCIA          *
000700*             DESCRIPCION: COMISION MAKER/TAKER E INTERVALO DE F *
000800*             POR CASA DE CAMBIO, ARCHIVO ARCOMIS                *
000900*             USADO EN: ARBSPOT1, ARBMULT1                      *
001000******************************************************************
001100 01  REG-ARCOMI.
001200     05  AFE-CASA                  PIC X(12).
001300     05  AFE-COMISION-MAKER        PIC S9(01)V9(06).
001400     05  AFE-COMISION-TAKER        PIC S9(01)V9(06).
001500     05  AFE-INTERVALO-FONDEO      PIC 9(02).
001600     05  FILLER                    PIC X(02).
